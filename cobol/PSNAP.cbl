000100******************************************************************
000200* IDENTIFICATION DIVISION.                                        
000300******************************************************************
000400 IDENTIFICATION DIVISION.                                         
000500 PROGRAM-ID.    PSNAP.                                            
000600 AUTHOR.        SANDEEP R PRAJAPATI.                              
000700 INSTALLATION.  INVENTURE GROWTH AND SECURITIES - MARKET WATCH.   
000800 DATE-WRITTEN.  06/08/1993.                                       
000900 DATE-COMPILED.                                                   
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001100******************************************************************
001200* PSNAP - VENUE-P MARKET SNAPSHOT NORMALIZATION                   
001300*                                                                 
001400* READS ONE RAW VENUE-P MARKET ROW PER LINE AND WRITES ONE FIXED  
001500* MARKET SNAPSHOT RECORD.  VOLUME AND LIQUIDITY ARE CONVERTED TO  
001600* NUMERIC WHEN PRESENT AND VALID; OTHERWISE ZERO IS STORED AND THE
001700* MATCHING PRESENT FLAG IS SET TO 'N' SO DOWNSTREAM REPORTING CAN 
001800* TELL A REAL ZERO FROM A MISSING VALUE.  THIS REPLACES THE OLD   
001900* CBCUSINV DB2 CURSOR LOOKUP WITH A PLAIN SEQUENTIAL READ - THE   
002000* MARKET-WATCH FEED COMES OFF THE WIRE AS FLAT FILES, NOT DB2.    
002100*-----------------------------------------------------------------
002200* CHANGE LOG                                                      
002300*-----------------------------------------------------------------
002400* 1993-06-08  SRP  ORIGINAL - ADAPTED FROM THE CUSTOMER-INVOICE   
002500*                  CURSOR PROGRAM, EXEC SQL REMOVED.              
002600* 1994-02-14  SRP  CR0188 VOLUME/LIQUIDITY VALIDITY TEST ADDED -  
002700*                  ZERO AND BLANK BOTH COUNT AS "NOT PRESENT".    
002800* 1996-09-30  SRP  CR0710 NEG-RISK-FLAG DEFAULTS 'N' WHEN BLANK.  
002900* 1999-01-19  RKM  Y2K REVIEW - SNAPSHOT-TS IS CCYY-MM-DD HH:MM,  
003000*                  ALREADY 4-DIGIT YEAR, NO CHANGE REQUIRED.      
003100* 2005-09-12  RKM  CR4810 ADD VOLUME/LIQUIDITY PRESENT FLAGS TO   
003200*                  THE OUTPUT RECORD.                             
003300* 2011-04-06  DMF  CR5830 SUCCESS/FAILURE COUNTS WIDENED TO       
003400*                  7 DIGITS.                                      
003500* 2014-03-11  JPN  CR6214 VOLUME/LIQUIDITY WORK FIELDS AND THE    
003600*                  SUCCESS/FAILURE COUNTERS REPACKED COMP-3, SAME 
003700*                  AS THE OLD CUSTOMER-INVOICE TOTALS GROUP - AN  
003800*                  AUDITOR FLAGGED THIS PROGRAM AS THE LAST ONE ON
003900*                  THE WATCH LIST STILL CARRYING PLAIN COMP AND   
004000*                  DISPLAY ACCUMULATORS.                          
004100******************************************************************
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SPECIAL-NAMES.                                                   
004500     C01 IS TOP-OF-FORM                                           
004600     UPSI-0 ON  STATUS IS PSNAP-RERUN-SW                          
004700     UPSI-0 OFF STATUS IS PSNAP-NORMAL-SW                         
004800     CLASS DIGIT-CHARS IS '0' THRU '9'.                           
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100     SELECT MARKET-RAW-FILE  ASSIGN TO MKTRAWIN                   
005200            ACCESS IS SEQUENTIAL                                  
005300            FILE STATUS  IS WS-INFILE-STATUS.                     
005400     SELECT SNAPSHOT-OUT-FILE ASSIGN TO SNAPOUT                   
005500            ACCESS IS SEQUENTIAL                                  
005600            FILE STATUS  IS WS-OUTPUT-STATUS.                     
005700 DATA DIVISION.                                                   
005800 FILE SECTION.                                                    
005900*-----------------------------------------------------------------
006000* ONE RAW VENUE-P MARKET ROW PER LINE, COMMA-SEPARATED.           
006100*-----------------------------------------------------------------
006200 FD  MARKET-RAW-FILE RECORDING MODE F.                            
006300 01  MR-LINE-REC.                                                 
006400     05  MR-LINE-TEXT             PIC X(300).                     
006500     05  FILLER                   PIC X(50).                      
006600 01  MR-LINE-DEBUG REDEFINES MR-LINE-REC.                         
006700     05  MR-LINE-FIRST175         PIC X(175).                     
006800     05  MR-LINE-REST175          PIC X(175).                     
006900*-----------------------------------------------------------------
007000* ONE MARKET SNAPSHOT RECORD PER MARKET ROW.                      
007100*-----------------------------------------------------------------
007200 FD  SNAPSHOT-OUT-FILE RECORDING MODE F.                          
007300 01  SN-OUT-RECORD.                                               
007400     05  SN-OUT-CONDITION-ID      PIC X(66).                      
007500     05  SN-OUT-MARKET-SLUG       PIC X(60).                      
007600     05  SN-OUT-QUESTION          PIC X(120).                     
007700     05  SN-OUT-SNAPSHOT-TS       PIC X(19).                      
007800     05  SN-OUT-ACTIVE-FLAG       PIC X(01).                      
007900     05  SN-OUT-CLOSED-FLAG       PIC X(01).                      
008000     05  SN-OUT-ARCHIVED-FLAG     PIC X(01).                      
008100     05  SN-OUT-VOLUME            PIC 9(12)V9(02).                
008200     05  SN-OUT-VOLUME-PRESENT    PIC X(01).                      
008300     05  SN-OUT-LIQUIDITY         PIC 9(12)V9(02).                
008400     05  SN-OUT-LIQUIDITY-PRESENT PIC X(01).                      
008500     05  SN-OUT-CATEGORY          PIC X(30).                      
008600     05  SN-OUT-NEG-RISK-FLAG     PIC X(01).                      
008700     05  FILLER                   PIC X(10).                      
008800 01  SN-OUT-DEBUG REDEFINES SN-OUT-RECORD.                        
008900     05  SN-DEBUG-FIRST150        PIC X(150).                     
009000     05  SN-DEBUG-REST151         PIC X(151).                     
009100 WORKING-STORAGE SECTION.                                         
009200     COPY SNAPREC.                                                
009300*-----------------------------------------------------------------
009400* DEBUG VIEW OF THE VOLUME/LIQUIDITY PRESENCE TEST.               
009500*-----------------------------------------------------------------
009600 01  WK-VALID-NUM-WORK.                                           
009700     05  WK-VOL-LEN               PIC 9(02) COMP VALUE ZERO.      
009800     05  WK-LIQ-LEN               PIC 9(02) COMP VALUE ZERO.      
009900     05  WK-I                     PIC 9(02) COMP VALUE ZERO.      
010000     05  FILLER                   PIC X(12).                      
010100 01  WK-VALID-NUM-ALPHA REDEFINES WK-VALID-NUM-WORK.              
010200     05  FILLER                   PIC X(06).                      
010300     05  WK-VALID-NUM-DEBUG       PIC X(12).                      
010400*-----------------------------------------------------------------
010500* CR6214 - VOLUME/LIQUIDITY WORK FIELDS PACKED, SAME HABIT AS THE 
010600* OLD CUSTOMER-INVOICE TOTALS GROUP (INV-TOTAL-FIELDS).           
010700*-----------------------------------------------------------------
010800 01  WK-VOL-LIQ-FIELDS            COMP-3.                         
010900     05  WK-VOL-NUM                PIC 9(12) VALUE ZERO.          
011000     05  WK-LIQ-NUM                PIC 9(12) VALUE ZERO.          
011100     05  FILLER                    PIC X(04) USAGE DISPLAY.       
011200*                                                                 
011300 01  SWITCHES.                                                    
011400     05  MKT-EOF-SW               PIC X     VALUE 'N'.            
011500         88  MKT-EOF                        VALUE 'Y'.            
011600     05  WK-FOUND-SW              PIC X     VALUE 'N'.            
011700         88  WK-FOUND                       VALUE 'Y'.            
011800     05  FILLER                   PIC X(04).                      
011900*                                                                 
012000 01  WS-FIELDS.                                                   
012100     05  WS-INFILE-STATUS         PIC X(02) VALUE SPACES.         
012200     05  WS-OUTPUT-STATUS         PIC X(02) VALUE SPACES.         
012300     05  FILLER                   PIC X(04).                      
012400*                                                                 
012500 01  WS-DELIMS.                                                   
012600     05  WS-COMMA                 PIC X     VALUE ','.            
012700*                                                                 
012800 01  WK-COUNTERS                  COMP-3.                         
012900     05  WS-ROWS-SUCCESS          PIC 9(07) VALUE ZERO.           
013000     05  WS-ROWS-FAILED           PIC 9(07) VALUE ZERO.           
013100     05  FILLER                   PIC X(04) USAGE DISPLAY.        
013200*                                                                 
013300 PROCEDURE DIVISION.                                              
013400******************************************************************
013500 000-PROCESS-SNAPSHOTS.                                           
013600     DISPLAY "-------------------------------------------------". 
013700     DISPLAY "******** INVENTURE GROWTH AND SECURITIES ********". 
013800     DISPLAY "********    VENUE-P SNAPSHOT NORMALIZATION    ***". 
013900     DISPLAY "-------------------------------------------------". 
014000     PERFORM 100-OPEN-FILES THRU 100-EX                           
014100     PERFORM 110-READ-MARKET-ROW THRU 110-EX                      
014200     PERFORM 120-PROCESS-ONE-MARKET THRU 120-EX UNTIL MKT-EOF     
014300     PERFORM 200-DISPLAY-SNAPSHOT-REPORT THRU 200-EX              
014400     PERFORM 400-CLOSE-FILES THRU 400-EX                          
014500     DISPLAY "END OF SESSION".                                    
014600     STOP RUN.                                                    
014700 000-EX.                                                          
014800     EXIT.                                                        
014900******************************************************************
015000 100-OPEN-FILES.                                                  
015100     OPEN INPUT  MARKET-RAW-FILE                                  
015200     OPEN OUTPUT SNAPSHOT-OUT-FILE.                               
015300 100-EX.                                                          
015400     EXIT.                                                        
015500******************************************************************
015600 110-READ-MARKET-ROW.                                             
015700     READ MARKET-RAW-FILE                                         
015800         AT END                                                   
015900             MOVE 'Y' TO MKT-EOF-SW                               
016000     END-READ.                                                    
016100 110-EX.                                                          
016200     EXIT.                                                        
016300******************************************************************
016400 120-PROCESS-ONE-MARKET.                                          
016500     PERFORM 125-UNSTRING-MARKET-ROW THRU 125-EX                  
016600     IF SN-RAW-CONDITION-ID = SPACES                              
016700         ADD 1 TO WS-ROWS-FAILED                                  
016800     ELSE                                                         
016900         PERFORM 130-MAP-IDENTITY-FIELDS THRU 130-EX              
017000         PERFORM 140-VALIDATE-VOLUME THRU 140-EX                  
017100         PERFORM 145-VALIDATE-LIQUIDITY THRU 145-EX               
017200         PERFORM 150-MAP-FLAGS THRU 150-EX                        
017300         PERFORM 160-WRITE-SNAPSHOT THRU 160-EX                   
017400     END-IF                                                       
017500     PERFORM 110-READ-MARKET-ROW THRU 110-EX.                     
017600 120-EX.                                                          
017700     EXIT.                                                        
017800******************************************************************
017900 125-UNSTRING-MARKET-ROW.                                         
018000     MOVE SPACES TO SN-RAW-INPUT                                  
018100     UNSTRING MR-LINE-TEXT DELIMITED BY WS-COMMA                  
018200         INTO SN-RAW-CONDITION-ID SN-RAW-SLUG   SN-RAW-QUESTION   
018300              SN-RAW-TS           SN-RAW-ACTIVE SN-RAW-CLOSED     
018400              SN-RAW-ARCHIVED     SN-RAW-VOLUME SN-RAW-LIQUIDITY  
018500              SN-RAW-CATEGORY     SN-RAW-NEG-RISK                 
018600     END-UNSTRING.                                                
018700 125-EX.                                                          
018800     EXIT.                                                        
018900******************************************************************
019000 130-MAP-IDENTITY-FIELDS.                                         
019100     MOVE SPACES TO SN-SNAPSHOT-RECORD                            
019200     MOVE SN-RAW-CONDITION-ID TO SN-CONDITION-ID                  
019300     MOVE SN-RAW-SLUG         TO SN-MARKET-SLUG                   
019400     MOVE SN-RAW-QUESTION     TO SN-QUESTION                      
019500     MOVE SN-RAW-TS           TO SN-SNAPSHOT-TS                   
019600     MOVE SN-RAW-CATEGORY     TO SN-CATEGORY.                     
019700 130-EX.                                                          
019800     EXIT.                                                        
019900******************************************************************
020000* 140 - RULE P1, VOLUME.  BLANK, ZERO, OR NOT-ALL-DIGITS ALL MAP  
020100* TO "NOT PRESENT".  WK-VOL-LEN IS THE SIGNIFICANT (NON-SPACE)    
020200* LENGTH OF THE RAW TOKEN, MEASURED THE SAME WAY KTICKDRV TRIMS A 
020300* TRAILING-SPACE FIELD BEFORE TESTING IT.                         
020400******************************************************************
020500 140-VALIDATE-VOLUME.                                             
020600     MOVE ZERO TO SN-VOLUME WK-VOL-NUM                            
020700     MOVE 'N'  TO SN-VOLUME-PRESENT                               
020800     MOVE ZERO TO WK-VOL-LEN                                      
020900     IF SN-RAW-VOLUME NOT = SPACES                                
021000         MOVE 14 TO WK-I                                          
021100         MOVE 'N' TO WK-FOUND-SW                                  
021200         PERFORM 141-MEASURE-VOLUME-LEN THRU 141-EX               
021300             UNTIL WK-I = 0 OR WK-FOUND                           
021400     END-IF                                                       
021500     IF WK-VOL-LEN > 0                                            
021600         IF SN-RAW-VOLUME(1:WK-VOL-LEN) IS NUMERIC                
021700             MOVE SN-RAW-VOLUME(1:WK-VOL-LEN) TO WK-VOL-NUM       
021800             IF WK-VOL-NUM > 0                                    
021900                 MOVE WK-VOL-NUM TO SN-VOLUME                     
022000                 MOVE 'Y'        TO SN-VOLUME-PRESENT             
022100             END-IF                                               
022200         END-IF                                                   
022300     END-IF.                                                      
022400 140-EX.                                                          
022500     EXIT.                                                        
022600******************************************************************
022700 141-MEASURE-VOLUME-LEN.                                          
022800     IF SN-RAW-VOLUME(WK-I:1) NOT = SPACE                         
022900         MOVE WK-I TO WK-VOL-LEN                                  
023000         MOVE 'Y' TO WK-FOUND-SW                                  
023100     ELSE                                                         
023200         SUBTRACT 1 FROM WK-I                                     
023300     END-IF.                                                      
023400 141-EX.                                                          
023500     EXIT.                                                        
023600******************************************************************
023700* 145 - RULE P1, LIQUIDITY.  SAME TEST AS 140, REPEATED FOR THE   
023800* LIQUIDITY TOKEN SINCE THIS SHOP DOES NOT SHARE PARAGRAPHS       
023900* ACROSS UNRELATED FIELDS.                                        
024000******************************************************************
024100 145-VALIDATE-LIQUIDITY.                                          
024200     MOVE ZERO TO SN-LIQUIDITY WK-LIQ-NUM                         
024300     MOVE 'N'  TO SN-LIQUIDITY-PRESENT                            
024400     MOVE ZERO TO WK-LIQ-LEN                                      
024500     IF SN-RAW-LIQUIDITY NOT = SPACES                             
024600         MOVE 14 TO WK-I                                          
024700         MOVE 'N' TO WK-FOUND-SW                                  
024800         PERFORM 146-MEASURE-LIQUIDITY-LEN THRU 146-EX            
024900             UNTIL WK-I = 0 OR WK-FOUND                           
025000     END-IF                                                       
025100     IF WK-LIQ-LEN > 0                                            
025200         IF SN-RAW-LIQUIDITY(1:WK-LIQ-LEN) IS NUMERIC             
025300             MOVE SN-RAW-LIQUIDITY(1:WK-LIQ-LEN) TO WK-LIQ-NUM    
025400             IF WK-LIQ-NUM > 0                                    
025500                 MOVE WK-LIQ-NUM TO SN-LIQUIDITY                  
025600                 MOVE 'Y'        TO SN-LIQUIDITY-PRESENT          
025700             END-IF                                               
025800         END-IF                                                   
025900     END-IF.                                                      
026000 145-EX.                                                          
026100     EXIT.                                                        
026200******************************************************************
026300 146-MEASURE-LIQUIDITY-LEN.                                       
026400     IF SN-RAW-LIQUIDITY(WK-I:1) NOT = SPACE                      
026500         MOVE WK-I TO WK-LIQ-LEN                                  
026600         MOVE 'Y' TO WK-FOUND-SW                                  
026700     ELSE                                                         
026800         SUBTRACT 1 FROM WK-I                                     
026900     END-IF.                                                      
027000 146-EX.                                                          
027100     EXIT.                                                        
027200******************************************************************
027300* 150 - RULE P2, BOOLEAN FLAGS AND NEG-RISK DEFAULT.              
027400******************************************************************
027500 150-MAP-FLAGS.                                                   
027600     IF SN-RAW-ACTIVE = 'true' OR SN-RAW-ACTIVE = 'TRUE'          
027700         MOVE 'Y' TO SN-ACTIVE-FLAG                               
027800     ELSE                                                         
027900         MOVE 'N' TO SN-ACTIVE-FLAG                               
028000     END-IF                                                       
028100     IF SN-RAW-CLOSED = 'true' OR SN-RAW-CLOSED = 'TRUE'          
028200         MOVE 'Y' TO SN-CLOSED-FLAG                               
028300     ELSE                                                         
028400         MOVE 'N' TO SN-CLOSED-FLAG                               
028500     END-IF                                                       
028600     IF SN-RAW-ARCHIVED = 'true' OR SN-RAW-ARCHIVED = 'TRUE'      
028700         MOVE 'Y' TO SN-ARCHIVED-FLAG                             
028800     ELSE                                                         
028900         MOVE 'N' TO SN-ARCHIVED-FLAG                             
029000     END-IF                                                       
029100     IF SN-RAW-NEG-RISK = 'true' OR SN-RAW-NEG-RISK = 'TRUE'      
029200         MOVE 'Y' TO SN-NEG-RISK-FLAG                             
029300     ELSE                                                         
029400         MOVE 'N' TO SN-NEG-RISK-FLAG                             
029500     END-IF.                                                      
029600 150-EX.                                                          
029700     EXIT.                                                        
029800******************************************************************
029900 160-WRITE-SNAPSHOT.                                              
030000     MOVE SN-CONDITION-ID      TO SN-OUT-CONDITION-ID             
030100     MOVE SN-MARKET-SLUG       TO SN-OUT-MARKET-SLUG              
030200     MOVE SN-QUESTION          TO SN-OUT-QUESTION                 
030300     MOVE SN-SNAPSHOT-TS       TO SN-OUT-SNAPSHOT-TS              
030400     MOVE SN-ACTIVE-FLAG       TO SN-OUT-ACTIVE-FLAG              
030500     MOVE SN-CLOSED-FLAG       TO SN-OUT-CLOSED-FLAG              
030600     MOVE SN-ARCHIVED-FLAG     TO SN-OUT-ARCHIVED-FLAG            
030700     MOVE SN-VOLUME            TO SN-OUT-VOLUME                   
030800     MOVE SN-VOLUME-PRESENT    TO SN-OUT-VOLUME-PRESENT           
030900     MOVE SN-LIQUIDITY         TO SN-OUT-LIQUIDITY                
031000     MOVE SN-LIQUIDITY-PRESENT TO SN-OUT-LIQUIDITY-PRESENT        
031100     MOVE SN-CATEGORY          TO SN-OUT-CATEGORY                 
031200     MOVE SN-NEG-RISK-FLAG     TO SN-OUT-NEG-RISK-FLAG            
031300     WRITE SN-OUT-RECORD                                          
031400     ADD 1 TO WS-ROWS-SUCCESS.                                    
031500 160-EX.                                                          
031600     EXIT.                                                        
031700******************************************************************
031800 200-DISPLAY-SNAPSHOT-REPORT.                                     
031900     DISPLAY '************PSNAP RUN REPORT*****************'.     
032000     DISPLAY ' SNAPSHOTS WRITTEN  : ' WS-ROWS-SUCCESS.            
032100     DISPLAY ' ROWS REJECTED      : ' WS-ROWS-FAILED.             
032200     DISPLAY '************REPORT END***********************'.     
032300 200-EX.                                                          
032400     EXIT.                                                        
032500******************************************************************
032600 400-CLOSE-FILES.                                                 
032700     CLOSE MARKET-RAW-FILE                                        
032800     CLOSE SNAPSHOT-OUT-FILE.                                     
032900 400-EX.                                                          
033000     EXIT.                                                        
033100******************************************************************
033200 END PROGRAM PSNAP.                                               
