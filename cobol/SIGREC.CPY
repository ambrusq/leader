000100******************************************************************
000200* SIGREC.CPY                                                      
000300* SIGNAL RECORD - ONE DETECTED ALERT OR TREND, WRITTEN BY SIGSCAN 
000400* TO SIGNALS-OUT.  FIXED-WIDTH, ONE RECORD PER LINE.              
000500*-----------------------------------------------------------------
000600* 1991-09-16  SRP  ORIGINAL LAYOUT, ALERTS ONLY.                  
000700* 1996-02-27  SRP  ADDED TREND FIELDS (WINDOW-SIZE, BASELINE).    
000800* 1999-01-14  SRP  Y2K REVIEW - ALL TIMESTAMPS ARE CCYY-MM-DD.    
000900* 2002-04-05  RKM  CR3714 SPLIT TICKER/CONDITION-ID BY SOURCE.    
001000* 2007-11-20  JPN  CR5190 WIDEN EXPLANATION TO 80 FOR LONGER TEXT.
001100******************************************************************
001200 01  SG-SIGNAL-RECORD.                                            
001300     05  SG-MARKET-ID             PIC X(66).                      
001400     05  SG-SOURCE                PIC X(10).                      
001500     05  SG-SIGNAL-TYPE           PIC X(15).                      
001600     05  SG-TIMESTAMP             PIC X(19).                      
001700     05  SG-DIRECTION             PIC X(04).                      
001800     05  SG-PRIOR-PRICE           PIC 9(01)V9(06).                
001900     05  SG-NEW-PRICE             PIC 9(01)V9(06).                
002000     05  SG-PRICE-CHANGE          PIC S9(01)V9(06).               
002100     05  SG-PERCENT-CHANGE        PIC S9(03)V9(04).               
002200     05  SG-TIME-WINDOW-MINS      PIC 9(07).                      
002300     05  SG-EXPLANATION           PIC X(80).                      
002400     05  SG-PRIOR-TIMESTAMP       PIC X(19).                      
002500     05  SG-TICKER                PIC X(20).                      
002600     05  SG-CONDITION-ID          PIC X(66).                      
002700     05  SG-WINDOW-SIZE           PIC 9(03).                      
002800     05  FILLER                   PIC X(10).                      
