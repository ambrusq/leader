000100******************************************************************
000200* EXPREC.CPY                                                      
000300* TWO-COLUMN EXPORT RECORD - PEXTRACT OUTPUT ROW, HEADER LINE     
000400* "Timestamp,Price" IS WRITTEN SEPARATELY BY 800-INIT-REPORT.     
000500*-----------------------------------------------------------------
000600* 1994-11-01  SRP  ORIGINAL LAYOUT.                               
000700* 1999-01-22  SRP  Y2K REVIEW - TIMESTAMP RE-FORMATTED ON WRITE.  
000800******************************************************************
000900 01  XP-EXPORT-LINE.                                              
001000     05  XP-TIMESTAMP             PIC X(19).                      
001100     05  XP-PRICE                PIC 9(01)V9(06).                 
001200     05  FILLER                   PIC X(05).                      
