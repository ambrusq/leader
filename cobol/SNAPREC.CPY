000100******************************************************************
000200* SNAPREC.CPY                                                     
000300* MARKET SNAPSHOT RECORD - NORMALIZED VENUE-P SNAPSHOT, PLUS THE  
000400* RAW INPUT-SIDE FIELDS PSNAP READS BEFORE NUMERIC CONVERSION.    
000500*-----------------------------------------------------------------
000600* 1993-06-08  SRP  ORIGINAL LAYOUT FOR PSNAP.                     
000700* 1999-01-19  SRP  Y2K REVIEW - SNAPSHOT-TS IS CCYY-MM-DD HH:MM:SS
000800* 2005-09-12  RKM  CR4810 ADD VOLUME/LIQUIDITY PRESENT FLAGS.     
000900* 2009-03-02  JPN  CR5402 ADD NEG-RISK-FLAG, DEFAULT 'N'.         
001000******************************************************************
001100 01  SN-SNAPSHOT-RECORD.                                          
001200     05  SN-CONDITION-ID          PIC X(66).                      
001300     05  SN-MARKET-SLUG           PIC X(60).                      
001400     05  SN-QUESTION              PIC X(120).                     
001500     05  SN-SNAPSHOT-TS           PIC X(19).                      
001600     05  SN-ACTIVE-FLAG           PIC X(01).                      
001700     05  SN-CLOSED-FLAG           PIC X(01).                      
001800     05  SN-ARCHIVED-FLAG         PIC X(01).                      
001900     05  SN-VOLUME                PIC 9(12)V9(02).                
002000     05  SN-VOLUME-PRESENT        PIC X(01).                      
002100     05  SN-LIQUIDITY             PIC 9(12)V9(02).                
002200     05  SN-LIQUIDITY-PRESENT     PIC X(01).                      
002300     05  SN-CATEGORY              PIC X(30).                      
002400     05  SN-NEG-RISK-FLAG         PIC X(01).                      
002500     05  FILLER                   PIC X(10).                      
002600*-----------------------------------------------------------------
002700* RAW INPUT TOKENS, CAPTURED AS TEXT SO BLANK/INVALID NUMERICS CAN
002800* BE TESTED BEFORE CONVERSION (RULE P1).                          
002900*-----------------------------------------------------------------
003000 01  SN-RAW-INPUT.                                                
003100     05  SN-RAW-CONDITION-ID      PIC X(66).                      
003200     05  SN-RAW-SLUG              PIC X(60).                      
003300     05  SN-RAW-QUESTION          PIC X(120).                     
003400     05  SN-RAW-TS                PIC X(19).                      
003500     05  SN-RAW-ACTIVE            PIC X(05).                      
003600     05  SN-RAW-CLOSED            PIC X(05).                      
003700     05  SN-RAW-ARCHIVED          PIC X(05).                      
003800     05  SN-RAW-VOLUME            PIC X(14).                      
003900     05  SN-RAW-LIQUIDITY         PIC X(14).                      
004000     05  SN-RAW-CATEGORY          PIC X(30).                      
004100     05  SN-RAW-NEG-RISK          PIC X(05).                      
