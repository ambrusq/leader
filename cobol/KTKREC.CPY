000100******************************************************************
000200* KTKREC.CPY                                                      
000300* KTICK CONTROL RECORD - ONE IDENTIFIER TO DERIVE PER LINE.       
000400* KT-INPUT-KIND 'U' = MARKET URL (DERIVE TICKER), 'E' = EVENT     
000500* TICKER (DERIVE SERIES TICKER).                                  
000600*-----------------------------------------------------------------
000700* 1996-04-18  SRP  ORIGINAL LAYOUT.                               
000800* 1999-01-25  SRP  Y2K REVIEW - NO DATE FIELDS IN THIS LAYOUT.    
000900******************************************************************
001000 01  KT-IDENT-RECORD.                                             
001100     05  KT-INPUT-KIND            PIC X(01).                      
001200         88  KT-IS-URL                 VALUE 'U'.                 
001300         88  KT-IS-EVENT-TICKER        VALUE 'E'.                 
001400     05  KT-RAW-VALUE              PIC X(80).                     
001500     05  KT-RESULT-TICKER          PIC X(20).                     
001600     05  FILLER                    PIC X(13).                     
