000100******************************************************************
000200* IDENTIFICATION DIVISION.                                        
000300******************************************************************
000400 IDENTIFICATION DIVISION.                                         
000500 PROGRAM-ID.    KTRADES.                                          
000600 AUTHOR.        SANDEEP R PRAJAPATI.                              
000700 INSTALLATION.  INVENTURE GROWTH AND SECURITIES - MARKET WATCH.   
000800 DATE-WRITTEN.  02/10/1992.                                       
000900 DATE-COMPILED.                                                   
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001100******************************************************************
001200* KTRADES - VENUE-K CANDLESTICK REPORT (CANDLE-FULL / TRADES-ONLY)
001300*                                                                 
001400* COPIES EVERY RAW CANDLESTICK ROW TO CANDLE-FULL UNCHANGED, AND  
001500* ALSO TO CANDLE-TRADES WHEN THE ROW HAS A CLOSE PRICE (A TRADE   
001600* ACTUALLY OCCURRED IN THAT MINUTE).  IF NO ROW EVER HAD A CLOSE  
001700* PRICE THE END-OF-JOB REPORT SAYS SO INSTEAD OF A ZERO COUNT.    
001800*-----------------------------------------------------------------
001900* CHANGE LOG                                                      
002000*-----------------------------------------------------------------
002100* 1992-02-10  SRP  ORIGINAL - CANDLE-FULL COPY ONLY.              
002200* 1992-06-01  SRP  CR0145 ADDED CANDLE-TRADES FILTER (CLOSE-PRICE 
002300*                  PRESENT ROWS ONLY).                            
002400* 1993-11-19  SRP  CR0340 "NO TRADES FOUND" MESSAGE WHEN THE      
002500*                  TRADES FILE COMES BACK EMPTY.                  
002600* 1999-01-20  RKM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.   
002700* 2004-03-05  JPN  CR4530 SHARE THE CANDREC FLATTENING PARAGRAPHS 
002800*                  WITH KPRICENM RATHER THAN A ONE-OFF PARSE.     
002900* 2010-07-22  DMF  CR5690 ROW COUNTS WIDENED TO 7 DIGITS.         
003000******************************************************************
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SPECIAL-NAMES.                                                   
003400     C01 IS TOP-OF-FORM                                           
003500     UPSI-0 ON  STATUS IS KTRADES-RERUN-SW                        
003600     UPSI-0 OFF STATUS IS KTRADES-NORMAL-SW                       
003700     CLASS DIGIT-CHARS IS '0' THRU '9'.                           
003800 INPUT-OUTPUT SECTION.                                            
003900 FILE-CONTROL.                                                    
004000     SELECT CANDLE-IN-FILE    ASSIGN TO CANDIN                    
004100            ORGANIZATION IS LINE SEQUENTIAL                       
004200            FILE STATUS  IS WS-IN-STATUS.                         
004300     SELECT CANDLE-FULL-FILE  ASSIGN TO CANDFULL                  
004400            ORGANIZATION IS LINE SEQUENTIAL                       
004500            FILE STATUS  IS WS-FULL-STATUS.                       
004600     SELECT CANDLE-TRADES-FILE ASSIGN TO CANDTRD                  
004700            ORGANIZATION IS LINE SEQUENTIAL                       
004800            FILE STATUS  IS WS-TRADES-STATUS.                     
004900 DATA DIVISION.                                                   
005000 FILE SECTION.                                                    
005100*-----------------------------------------------------------------
005200* RAW VENUE-K CANDLESTICK FILE - ONE MINUTE PER LINE, CSV.        
005300*-----------------------------------------------------------------
005400 FD  CANDLE-IN-FILE RECORDING MODE F.                             
005500 01  CN-LINE-REC.                                                 
005600     05  CN-LINE-TEXT             PIC X(150).                     
005700     05  FILLER                   PIC X(30).                      
005800 01  CN-LINE-DEBUG REDEFINES CN-LINE-REC.                         
005900     05  CN-LINE-FIRST60          PIC X(60).                      
006000     05  CN-LINE-REST120          PIC X(120).                     
006100*-----------------------------------------------------------------
006200* FULL AND TRADES-ONLY COPIES - SAME RAW LAYOUT, PASSED THROUGH.  
006300*-----------------------------------------------------------------
006400 FD  CANDLE-FULL-FILE RECORDING MODE F.                           
006500 01  CF-LINE-REC.                                                 
006600     05  CF-LINE-TEXT             PIC X(150).                     
006700     05  FILLER                   PIC X(30).                      
006800 01  CF-LINE-DEBUG REDEFINES CF-LINE-REC.                         
006900     05  CF-LINE-FIRST90          PIC X(90).                      
007000     05  CF-LINE-REST90           PIC X(90).                      
007100*                                                                 
007200 FD  CANDLE-TRADES-FILE RECORDING MODE F.                         
007300 01  CT-LINE-REC.                                                 
007400     05  CT-LINE-TEXT             PIC X(150).                     
007500     05  FILLER                   PIC X(30).                      
007600 WORKING-STORAGE SECTION.                                         
007700     COPY CANDREC.                                                
007800*-----------------------------------------------------------------
007900* DEBUG VIEW OF THE FLATTENED CANDLE ENTRY.                       
008000*-----------------------------------------------------------------
008100 01  CN-CANDLE-DEBUG REDEFINES CN-CANDLE-ENTRY.                   
008200     05  CN-DEBUG-FIRST40         PIC X(40).                      
008300     05  CN-DEBUG-REST57          PIC X(57).                      
008400*                                                                 
008500 01  WS-FILE-STATUSES.                                            
008600     05  WS-IN-STATUS             PIC X(02) VALUE SPACES.         
008700     05  WS-FULL-STATUS           PIC X(02) VALUE SPACES.         
008800     05  WS-TRADES-STATUS         PIC X(02) VALUE SPACES.         
008900     05  FILLER                   PIC X(04).                      
009000*                                                                 
009100 01  SWITCHES.                                                    
009200     05  CAND-EOF-SW              PIC X     VALUE 'N'.            
009300         88  CAND-EOF                       VALUE 'Y'.            
009400     05  FILLER                   PIC X(04).                      
009500*                                                                 
009600 01  WS-DELIMS.                                                   
009700     05  WS-COMMA                 PIC X     VALUE ','.            
009800*-----------------------------------------------------------------
009900* TOKENS UNSTRUNG FROM THE RAW CSV LINE - SAME LAYOUT AS          
010000* KPRICENM, KEPT FOR THE CLOSE-PRICE PRESENCE TEST ONLY.          
010100*-----------------------------------------------------------------
010200 01  WK-CANDLE-TOKENS.                                            
010300     05  WK-TOK-TICKER            PIC X(20).                      
010400     05  WK-TOK-END-TS            PIC X(10).                      
010500     05  WK-TOK-OPEN-INT          PIC X(09).                      
010600     05  WK-TOK-VOLUME            PIC X(09).                      
010700     05  WK-TOK-PRICE-OPEN        PIC X(03).                      
010800     05  WK-TOK-PRICE-CLOSE       PIC X(03).                      
010900     05  WK-TOK-PRICE-HIGH        PIC X(03).                      
011000     05  WK-TOK-PRICE-LOW         PIC X(03).                      
011100     05  WK-TOK-PRICE-MEAN        PIC X(03).                      
011200     05  WK-TOK-YA-OPEN           PIC X(03).                      
011300     05  WK-TOK-YA-CLOSE          PIC X(03).                      
011400     05  WK-TOK-YA-HIGH           PIC X(03).                      
011500     05  WK-TOK-YA-LOW            PIC X(03).                      
011600     05  WK-TOK-YB-OPEN           PIC X(03).                      
011700     05  WK-TOK-YB-CLOSE          PIC X(03).                      
011800     05  WK-TOK-YB-HIGH           PIC X(03).                      
011900     05  WK-TOK-YB-LOW            PIC X(03).                      
012000     05  FILLER                   PIC X(10).                      
012100*                                                                 
012200 01  WK-COUNTERS.                                                 
012300     05  WS-ROWS-READ             PIC 9(07) COMP VALUE ZERO.      
012400     05  WS-FULL-WRITTEN          PIC 9(07) COMP VALUE ZERO.      
012500     05  WS-TRADES-WRITTEN        PIC 9(07) COMP VALUE ZERO.      
012600     05  FILLER                   PIC X(04).                      
012700*                                                                 
012800 PROCEDURE DIVISION.                                              
012900******************************************************************
013000 000-MAIN.                                                        
013100     DISPLAY "-------------------------------------------------". 
013200     DISPLAY "******** INVENTURE GROWTH AND SECURITIES ********". 
013300     DISPLAY "-------------------------------------------------". 
013400     PERFORM 100-OPEN-FILES THRU 100-EX                           
013500     PERFORM 110-READ-INPUT-FILE THRU 110-EX                      
013600     PERFORM 200-PROCESS THRU 200-EX UNTIL CAND-EOF               
013700     PERFORM 330-TRADES-FOOTER THRU 330-EX                        
013800     PERFORM 400-CLOSE-FILES THRU 400-EX                          
013900     DISPLAY "END OF SESSION".                                    
014000     STOP RUN.                                                    
014100 000-EX.                                                          
014200     EXIT.                                                        
014300******************************************************************
014400 100-OPEN-FILES.                                                  
014500     OPEN INPUT  CANDLE-IN-FILE                                   
014600     OPEN OUTPUT CANDLE-FULL-FILE                                 
014700     OPEN OUTPUT CANDLE-TRADES-FILE.                              
014800 100-EX.                                                          
014900     EXIT.                                                        
015000******************************************************************
015100 110-READ-INPUT-FILE.                                             
015200     READ CANDLE-IN-FILE                                          
015300         AT END                                                   
015400             MOVE 'Y' TO CAND-EOF-SW                              
015500     END-READ.                                                    
015600 110-EX.                                                          
015700     EXIT.                                                        
015800******************************************************************
015900* 200 - ONE ROW THROUGH FLATTEN/COPY/FILTER.                      
016000******************************************************************
016100 200-PROCESS.                                                     
016200     ADD 1 TO WS-ROWS-READ                                        
016300     PERFORM 150-UNSTRING-CANDLE THRU 150-EX                      
016400     PERFORM 310-WRITE-FULL-BODY THRU 310-EX                      
016500     IF CN-PRICE-CLOSE NOT = SPACES AND CN-PRICE-CLOSE NOT = ZERO 
016600         PERFORM 320-WRITE-TRADES-BODY THRU 320-EX                
016700     END-IF                                                       
016800     PERFORM 110-READ-INPUT-FILE THRU 110-EX.                     
016900 200-EX.                                                          
017000     EXIT.                                                        
017100******************************************************************
017200* 150 - FLATTEN THE RAW CSV LINE ONTO CN-CANDLE-ENTRY (RULE K3,   
017300* SHARED WITH KPRICENM - SEE CR4530).  ONLY CN-PRICE-CLOSE IS     
017400* ACTUALLY TESTED BY THIS PROGRAM; THE REST ARE FLATTENED FOR     
017500* CONSISTENCY WITH THE SHARED RAW CANDLESTICK RECORD LAYOUT.      
017600******************************************************************
017700 150-UNSTRING-CANDLE.                                             
017800     MOVE SPACES TO CN-CANDLE-ENTRY                               
017900     UNSTRING CN-LINE-TEXT DELIMITED BY WS-COMMA                  
018000         INTO WK-TOK-TICKER    WK-TOK-END-TS                      
018100              WK-TOK-OPEN-INT  WK-TOK-VOLUME                      
018200              WK-TOK-PRICE-OPEN                                   
018300              WK-TOK-PRICE-CLOSE                                  
018400              WK-TOK-PRICE-HIGH WK-TOK-PRICE-LOW WK-TOK-PRICE-MEAN
018500              WK-TOK-YA-OPEN   WK-TOK-YA-CLOSE   WK-TOK-YA-HIGH   
018600              WK-TOK-YA-LOW    WK-TOK-YB-OPEN    WK-TOK-YB-CLOSE  
018700              WK-TOK-YB-HIGH   WK-TOK-YB-LOW                      
018800     END-UNSTRING                                                 
018900     MOVE WK-TOK-TICKER   TO CN-TICKER                            
019000     MOVE WK-TOK-END-TS   TO CN-END-PERIOD-TS                     
019100     MOVE WK-TOK-OPEN-INT TO CN-OPEN-INTEREST                     
019200     MOVE WK-TOK-VOLUME   TO CN-VOLUME                            
019300     IF WK-TOK-PRICE-CLOSE NOT = SPACES                           
019400         MOVE WK-TOK-PRICE-CLOSE TO CN-PRICE-CLOSE                
019500     END-IF.                                                      
019600 150-EX.                                                          
019700     EXIT.                                                        
019800******************************************************************
019900 310-WRITE-FULL-BODY.                                             
020000     MOVE CN-LINE-TEXT TO CF-LINE-TEXT                            
020100     WRITE CF-LINE-REC                                            
020200     ADD 1 TO WS-FULL-WRITTEN.                                    
020300 310-EX.                                                          
020400     EXIT.                                                        
020500******************************************************************
020600 320-WRITE-TRADES-BODY.                                           
020700     MOVE CN-LINE-TEXT TO CT-LINE-TEXT                            
020800     WRITE CT-LINE-REC                                            
020900     ADD 1 TO WS-TRADES-WRITTEN.                                  
021000 320-EX.                                                          
021100     EXIT.                                                        
021200******************************************************************
021300* 330 - END-OF-JOB ROW-COUNT REPORT.                              
021400******************************************************************
021500 330-TRADES-FOOTER.                                               
021600     DISPLAY '************KTRADES RUN REPORT********************'.
021700     DISPLAY 'CANDLES READ               = ' WS-ROWS-READ.        
021800     DISPLAY 'CANDLE-FULL ROWS WRITTEN   = ' WS-FULL-WRITTEN.     
021900     IF WS-TRADES-WRITTEN = ZERO                                  
022000         DISPLAY 'No trades found'                                
022100     ELSE                                                         
022200         DISPLAY 'CANDLE-TRADES ROWS WRITTEN = '                  
022300             WS-TRADES-WRITTEN                                    
022400     END-IF                                                       
022500     DISPLAY '************REPORT END****************************'.
022600 330-EX.                                                          
022700     EXIT.                                                        
022800******************************************************************
022900 400-CLOSE-FILES.                                                 
023000     CLOSE CANDLE-IN-FILE                                         
023100     CLOSE CANDLE-FULL-FILE                                       
023200     CLOSE CANDLE-TRADES-FILE.                                    
023300 400-EX.                                                          
023400     EXIT.                                                        
023500******************************************************************
023600 END PROGRAM KTRADES.                                             
