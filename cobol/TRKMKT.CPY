000100******************************************************************
000200* TRKMKT.CPY                                                      
000300* TRACKED-MARKET RECORD - ONE ENTRY PER MARKET WATCHED BY THE     
000400* NIGHTLY SIGNAL SCAN.  SOURCE IS CSV: MARKET-ID,SOURCE,ACTIVE    
000500*-----------------------------------------------------------------
000600* 1988-11-02  SRP  ORIGINAL LAYOUT FOR SIGSCAN CONTROL FILE.      
000700* 1999-01-08  SRP  Y2K REVIEW - NO DATE FIELDS IN THIS LAYOUT.    
000800* 2003-06-19  RKM  CR4471 ADD FILLER PAD, WIDEN TO 80 FOR TAPE.   
000900******************************************************************
001000 01  TRK-MARKET-RECORD.                                           
001100     05  TRK-MARKET-ID           PIC X(66).                       
001200     05  TRK-SOURCE              PIC X(10).                       
001300     05  TRK-ACTIVE-FLAG         PIC X(01).                       
001400         88  TRK-IS-ACTIVE            VALUE 'Y'.                  
001500     05  FILLER                  PIC X(03).                       
