000100******************************************************************
000200* IDENTIFICATION DIVISION.                                        
000300******************************************************************
000400 IDENTIFICATION DIVISION.                                         
000500 PROGRAM-ID.    KPRICENM.                                         
000600 AUTHOR.        SANDEEP R PRAJAPATI.                              
000700 INSTALLATION.  INVENTURE GROWTH AND SECURITIES - MARKET WATCH.   
000800 DATE-WRITTEN.  10/15/1994.                                       
000900 DATE-COMPILED.                                                   
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001100******************************************************************
001200* KPRICENM - VENUE-K CANDLESTICK TO PRICE-HISTORY NORMALIZATION   
001300*                                                                 
001400* READS THE RAW VENUE-K CANDLESTICK FILE ONE ROW PER MINUTE, PICKS
001500* THE CLOSE PRICE (FALLING BACK TO THE MEAN PRICE) PER RULE K1,   
001600* SCALES CENTS DOWN TO THE 0-1 PROBABILITY SCALE PER RULE K2, AND 
001700* WRITES A PRICE-HISTORY ROW WITH THE PERIOD-END EPOCH SECONDS    
001800* CONVERTED TO A CCYY-MM-DD HH:MM:SS TIMESTAMP.  ROWS WITH NEITHER
001900* A CLOSE NOR A MEAN PRICE ARE SKIPPED (RULE K1).                 
002000*-----------------------------------------------------------------
002100* CHANGE LOG                                                      
002200*-----------------------------------------------------------------
002300* 1994-10-15  SRP  ORIGINAL - CLOSE PRICE ONLY, NO CENTS SCALING. 
002400* 1994-11-02  SRP  CR0512 ADDED MEAN-PRICE FALLBACK AND CENTS-TO- 
002500*                  PROBABILITY SCALING (RULES K1/K2).             
002600* 1995-03-14  SRP  CR0588 ADDED YES-ASK/YES-BID COLUMNS TO THE    
002700*                  RAW CANDLESTICK LAYOUT (FLATTENING ONLY, NOT   
002800*                  USED IN PRICE SELECTION).                      
002900* 1996-08-20  RKM  CR0940 REJECT ROWS WITH NO CLOSE AND NO MEAN   
003000*                  INSTEAD OF WRITING A ZERO PRICE.               
003100* 1998-10-05  RKM  Y2K REVIEW - EPOCH-TO-CALENDAR ROUTINE TESTED  
003200*                  THROUGH 2000, 2001, 2004 (LEAP) AND 2100.  OK. 
003300* 1999-02-11  RKM  Y2K FOLLOW-UP - WK-YEAR WIDENED TO 4 DIGITS SO 
003400*                  THE CENTURY NEVER TRUNCATES.                   
003500* 2003-06-23  JPN  CR4473 TICKER FIELD WIDENED TO MATCH TRKMKT.   
003600* 2008-04-17  DMF  CR5180 OPEN-INTEREST/VOLUME WIDENED TO 9 DIGITS
003700* 2011-09-09  DMF  CR5860 SKIPPED-ROW COUNT ADDED TO END-OF-JOB   
003800*                  REPORT (WAS SILENT BEFORE).                    
003900******************************************************************
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SPECIAL-NAMES.                                                   
004300     C01 IS TOP-OF-FORM                                           
004400     UPSI-0 ON  STATUS IS KPRICENM-RERUN-SW                       
004500     UPSI-0 OFF STATUS IS KPRICENM-NORMAL-SW                      
004600     CLASS DIGIT-CHARS IS '0' THRU '9'.                           
004700 INPUT-OUTPUT SECTION.                                            
004800 FILE-CONTROL.                                                    
004900     SELECT CANDLE-IN-FILE    ASSIGN TO CANDIN                    
005000            ORGANIZATION IS LINE SEQUENTIAL                       
005100            FILE STATUS  IS WS-CAND-STATUS.                       
005200     SELECT PRICE-OUT-FILE    ASSIGN TO PRCOUT                    
005300            ORGANIZATION IS LINE SEQUENTIAL                       
005400            FILE STATUS  IS WS-PRC-STATUS.                        
005500 DATA DIVISION.                                                   
005600 FILE SECTION.                                                    
005700*-----------------------------------------------------------------
005800* RAW VENUE-K CANDLESTICK FILE - ONE MINUTE PER LINE, CSV.        
005900*-----------------------------------------------------------------
006000 FD  CANDLE-IN-FILE RECORDING MODE F.                             
006100 01  CN-LINE-REC.                                                 
006200     05  CN-LINE-TEXT             PIC X(150).                     
006300     05  FILLER                   PIC X(30).                      
006400*-----------------------------------------------------------------
006500* DEBUG VIEW OF THE SAME LINE BUFFER - USED WHEN TRACING A ROW    
006600* THAT UNSTRING CANNOT SPLIT CLEANLY.  SEE 150-UNSTRING-CANDLE.   
006700*-----------------------------------------------------------------
006800 01  CN-LINE-DEBUG REDEFINES CN-LINE-REC.                         
006900     05  CN-LINE-FIRST60          PIC X(60).                      
007000     05  CN-LINE-REST120          PIC X(120).                     
007100*-----------------------------------------------------------------
007200* NORMALIZED PRICE-HISTORY OUTPUT.                                
007300*-----------------------------------------------------------------
007400 FD  PRICE-OUT-FILE RECORDING MODE F.                             
007500     COPY PRICEREC.                                               
007600 WORKING-STORAGE SECTION.                                         
007700     COPY CANDREC.                                                
007800*-----------------------------------------------------------------
007900 01  WS-FILE-STATUSES.                                            
008000     05  WS-CAND-STATUS           PIC X(02) VALUE SPACES.         
008100     05  WS-PRC-STATUS            PIC X(02) VALUE SPACES.         
008200     05  FILLER                   PIC X(04).                      
008300*                                                                 
008400 01  SWITCHES.                                                    
008500     05  CAND-EOF-SW              PIC X     VALUE 'N'.            
008600         88  CAND-EOF                       VALUE 'Y'.            
008700     05  WK-HAS-PRICE-SW          PIC X     VALUE 'N'.            
008800         88  WK-HAS-PRICE                   VALUE 'Y'.            
008900     05  FILLER                   PIC X(04).                      
009000*                                                                 
009100 01  WS-DELIMS.                                                   
009200     05  WS-COMMA                 PIC X     VALUE ','.            
009300*-----------------------------------------------------------------
009400* TOKENS UNSTRUNG FROM THE RAW CSV LINE, HELD AS TEXT SO A BLANK  
009500* CENTS COLUMN CAN BE TESTED BEFORE IT IS MOVED TO A NUMERIC      
009600* FIELD OF CN-CANDLE-ENTRY (SEE CANDREC.CPY).                     
009700*-----------------------------------------------------------------
009800 01  WK-CANDLE-TOKENS.                                            
009900     05  WK-TOK-TICKER            PIC X(20).                      
010000     05  WK-TOK-END-TS            PIC X(10).                      
010100     05  WK-TOK-OPEN-INT          PIC X(09).                      
010200     05  WK-TOK-VOLUME            PIC X(09).                      
010300     05  WK-TOK-PRICE-OPEN        PIC X(03).                      
010400     05  WK-TOK-PRICE-CLOSE       PIC X(03).                      
010500     05  WK-TOK-PRICE-HIGH        PIC X(03).                      
010600     05  WK-TOK-PRICE-LOW         PIC X(03).                      
010700     05  WK-TOK-PRICE-MEAN        PIC X(03).                      
010800     05  WK-TOK-YA-OPEN           PIC X(03).                      
010900     05  WK-TOK-YA-CLOSE          PIC X(03).                      
011000     05  WK-TOK-YA-HIGH           PIC X(03).                      
011100     05  WK-TOK-YA-LOW            PIC X(03).                      
011200     05  WK-TOK-YB-OPEN           PIC X(03).                      
011300     05  WK-TOK-YB-CLOSE          PIC X(03).                      
011400     05  WK-TOK-YB-HIGH           PIC X(03).                      
011500     05  WK-TOK-YB-LOW            PIC X(03).                      
011600     05  FILLER                   PIC X(10).                      
011700*                                                                 
011800 01  WK-SELECTED-CENTS            PIC 9(03) VALUE ZERO.           
011900*                                                                 
012000 01  WK-COUNTERS.                                                 
012100     05  WS-ROWS-READ             PIC 9(07) COMP VALUE ZERO.      
012200     05  WS-ROWS-WRITTEN          PIC 9(07) COMP VALUE ZERO.      
012300     05  WS-ROWS-SKIPPED          PIC 9(07) COMP VALUE ZERO.      
012400     05  FILLER                   PIC X(04).                      
012500*-----------------------------------------------------------------
012600* DAYS-PER-MONTH TABLE (NON-LEAP) FOR THE EPOCH-TO-CALENDAR       
012700* CONVERSION BELOW.  BUILT AS A REDEFINES OVER A VALUE LIST       
012800* SINCE OCCURS ... VALUE IS NOT STANDARD COBOL.                   
012900*-----------------------------------------------------------------
013000 01  WK-DIM-TABLE-INIT.                                           
013100     05  FILLER                   PIC 9(02) VALUE 31.             
013200     05  FILLER                   PIC 9(02) VALUE 28.             
013300     05  FILLER                   PIC 9(02) VALUE 31.             
013400     05  FILLER                   PIC 9(02) VALUE 30.             
013500     05  FILLER                   PIC 9(02) VALUE 31.             
013600     05  FILLER                   PIC 9(02) VALUE 30.             
013700     05  FILLER                   PIC 9(02) VALUE 31.             
013800     05  FILLER                   PIC 9(02) VALUE 31.             
013900     05  FILLER                   PIC 9(02) VALUE 30.             
014000     05  FILLER                   PIC 9(02) VALUE 31.             
014100     05  FILLER                   PIC 9(02) VALUE 30.             
014200     05  FILLER                   PIC 9(02) VALUE 31.             
014300 01  WK-DIM-TABLE REDEFINES WK-DIM-TABLE-INIT.                    
014400     05  WK-DIM OCCURS 12 TIMES    PIC 9(02).                     
014500*-----------------------------------------------------------------
014600* PERIOD-END EPOCH SECONDS, WITH AN ALPHA REDEFINE USED ONLY TO   
014700* DISPLAY THE RAW TOKEN WHEN A ROW IS TRACED.                     
014800*-----------------------------------------------------------------
014900 01  WK-EPOCH-WORK.                                               
015000     05  WK-EPOCH-SECS            PIC 9(10).                      
015100 01  WK-EPOCH-ALPHA REDEFINES WK-EPOCH-WORK.                      
015200     05  WK-EPOCH-TEXT             PIC X(10).                     
015300*                                                                 
015400 01  WK-DATE-WORK.                                                
015500     05  WK-DAYS-SINCE-EPOCH      PIC 9(07) COMP.                 
015600     05  WK-REM-SECS              PIC 9(07) COMP.                 
015700     05  WK-HOUR                  PIC 9(03) COMP.                 
015800     05  WK-MINUTE                PIC 9(03) COMP.                 
015900     05  WK-SECOND                PIC 9(03) COMP.                 
016000     05  WK-YEAR                  PIC 9(05) COMP VALUE 1970.      
016100     05  WK-MONTH                 PIC 9(03) COMP VALUE 1.         
016200     05  WK-DAY                   PIC 9(03) COMP.                 
016300     05  WK-YEAR-LEN              PIC 9(05) COMP.                 
016400     05  WK-MONTH-LEN             PIC 9(03) COMP.                 
016500     05  WK-TEMP-Q                PIC 9(07) COMP.                 
016600     05  WK-TEMP-R4               PIC 9(03) COMP.                 
016700     05  WK-TEMP-R100             PIC 9(03) COMP.                 
016800     05  WK-TEMP-R400             PIC 9(03) COMP.                 
016900     05  FILLER                   PIC X(04).                      
017000*                                                                 
017100 01  WK-TIMESTAMP-TEXT.                                           
017200     05  WK-TS-YEAR               PIC 9(04).                      
017300     05  FILLER                   PIC X     VALUE '-'.            
017400     05  WK-TS-MONTH              PIC 9(02).                      
017500     05  FILLER                   PIC X     VALUE '-'.            
017600     05  WK-TS-DAY                PIC 9(02).                      
017700     05  FILLER                   PIC X     VALUE SPACE.          
017800     05  WK-TS-HOUR               PIC 9(02).                      
017900     05  FILLER                   PIC X     VALUE ':'.            
018000     05  WK-TS-MINUTE             PIC 9(02).                      
018100     05  FILLER                   PIC X     VALUE ':'.            
018200     05  WK-TS-SECOND             PIC 9(02).                      
018300*                                                                 
018400 PROCEDURE DIVISION.                                              
018500******************************************************************
018600* 001 - MAINLINE.                                                 
018700******************************************************************
018800 001-NORMALIZE-CANDLES.                                           
018900     DISPLAY "-------------------------------------------------". 
019000     DISPLAY "******** INVENTURE GROWTH AND SECURITIES ********". 
019100     DISPLAY "-------------------------------------------------". 
019200     PERFORM 100-OPEN-FILES THRU 100-EX                           
019300     PERFORM 110-READ-INPUT-FILE THRU 110-EX                      
019400     PERFORM 130-PROCESS-ONE-CANDLE THRU 130-EX UNTIL CAND-EOF    
019500     PERFORM 800-INIT-REPORT THRU 800-EX                          
019600     PERFORM 400-CLOSE-FILES THRU 400-EX                          
019700     DISPLAY "END OF SESSION".                                    
019800     STOP RUN.                                                    
019900 001-EX.                                                          
020000     EXIT.                                                        
020100******************************************************************
020200 100-OPEN-FILES.                                                  
020300     OPEN INPUT  CANDLE-IN-FILE                                   
020400     OPEN OUTPUT PRICE-OUT-FILE.                                  
020500 100-EX.                                                          
020600     EXIT.                                                        
020700******************************************************************
020800 110-READ-INPUT-FILE.                                             
020900     READ CANDLE-IN-FILE                                          
021000         AT END                                                   
021100             MOVE 'Y' TO CAND-EOF-SW                              
021200     END-READ.                                                    
021300 110-EX.                                                          
021400     EXIT.                                                        
021500******************************************************************
021600* 130 - ONE RAW CANDLE THROUGH FLATTEN/SELECT/SCALE/WRITE.        
021700******************************************************************
021800 130-PROCESS-ONE-CANDLE.                                          
021900     ADD 1 TO WS-ROWS-READ                                        
022000     PERFORM 150-UNSTRING-CANDLE THRU 150-EX                      
022100     PERFORM 200-SELECT-PRICE THRU 200-EX                         
022200     IF WK-HAS-PRICE                                              
022300         PERFORM 210-SCALE-CENTS THRU 210-EX                      
022400         PERFORM 220-EPOCH-TO-TIMESTAMP THRU 220-EX               
022500         PERFORM 300-WRITE-OUTPUT-FILE THRU 300-EX                
022600     ELSE                                                         
022700         ADD 1 TO WS-ROWS-SKIPPED                                 
022800     END-IF                                                       
022900     PERFORM 110-READ-INPUT-FILE THRU 110-EX.                     
023000 130-EX.                                                          
023100     EXIT.                                                        
023200******************************************************************
023300* 150 - FLATTEN THE RAW CSV LINE ONTO CN-CANDLE-ENTRY (RULE K3).  
023400* BLANK CENTS TOKENS ARE LEFT AS SPACES (ALREADY SET BY THE       
023500* LEADING MOVE SPACES) SO 200-SELECT-PRICE CAN TELL "NOT PRESENT" 
023600* FROM A GENUINE ZERO.                                            
023700******************************************************************
023800 150-UNSTRING-CANDLE.                                             
023900     MOVE SPACES TO CN-CANDLE-ENTRY                               
024000     UNSTRING CN-LINE-TEXT DELIMITED BY WS-COMMA                  
024100         INTO WK-TOK-TICKER    WK-TOK-END-TS     WK-TOK-OPEN-INT  
024200              WK-TOK-VOLUME    WK-TOK-PRICE-OPEN                  
024300              WK-TOK-PRICE-CLOSE                                  
024400              WK-TOK-PRICE-HIGH WK-TOK-PRICE-LOW WK-TOK-PRICE-MEAN
024500              WK-TOK-YA-OPEN   WK-TOK-YA-CLOSE   WK-TOK-YA-HIGH   
024600              WK-TOK-YA-LOW    WK-TOK-YB-OPEN    WK-TOK-YB-CLOSE  
024700              WK-TOK-YB-HIGH   WK-TOK-YB-LOW                      
024800     END-UNSTRING                                                 
024900     MOVE WK-TOK-TICKER   TO CN-TICKER                            
025000     MOVE WK-TOK-END-TS   TO CN-END-PERIOD-TS                     
025100     MOVE WK-TOK-OPEN-INT TO CN-OPEN-INTEREST                     
025200     MOVE WK-TOK-VOLUME   TO CN-VOLUME                            
025300     PERFORM 152-MOVE-PRICE-FIELDS THRU 152-EX.                   
025400 150-EX.                                                          
025500     EXIT.                                                        
025600******************************************************************
025700 152-MOVE-PRICE-FIELDS.                                           
025800     IF WK-TOK-PRICE-OPEN NOT = SPACES                            
025900         MOVE WK-TOK-PRICE-OPEN  TO CN-PRICE-OPEN                 
026000     END-IF                                                       
026100     IF WK-TOK-PRICE-CLOSE NOT = SPACES                           
026200         MOVE WK-TOK-PRICE-CLOSE TO CN-PRICE-CLOSE                
026300     END-IF                                                       
026400     IF WK-TOK-PRICE-HIGH NOT = SPACES                            
026500         MOVE WK-TOK-PRICE-HIGH  TO CN-PRICE-HIGH                 
026600     END-IF                                                       
026700     IF WK-TOK-PRICE-LOW NOT = SPACES                             
026800         MOVE WK-TOK-PRICE-LOW   TO CN-PRICE-LOW                  
026900     END-IF                                                       
027000     IF WK-TOK-PRICE-MEAN NOT = SPACES                            
027100         MOVE WK-TOK-PRICE-MEAN  TO CN-PRICE-MEAN                 
027200     END-IF                                                       
027300     IF WK-TOK-YA-OPEN NOT = SPACES                               
027400         MOVE WK-TOK-YA-OPEN     TO CN-YES-ASK-OPEN               
027500     END-IF                                                       
027600     IF WK-TOK-YA-CLOSE NOT = SPACES                              
027700         MOVE WK-TOK-YA-CLOSE    TO CN-YES-ASK-CLOSE              
027800     END-IF                                                       
027900     IF WK-TOK-YA-HIGH NOT = SPACES                               
028000         MOVE WK-TOK-YA-HIGH     TO CN-YES-ASK-HIGH               
028100     END-IF                                                       
028200     IF WK-TOK-YA-LOW NOT = SPACES                                
028300         MOVE WK-TOK-YA-LOW      TO CN-YES-ASK-LOW                
028400     END-IF                                                       
028500     IF WK-TOK-YB-OPEN NOT = SPACES                               
028600         MOVE WK-TOK-YB-OPEN     TO CN-YES-BID-OPEN               
028700     END-IF                                                       
028800     IF WK-TOK-YB-CLOSE NOT = SPACES                              
028900         MOVE WK-TOK-YB-CLOSE    TO CN-YES-BID-CLOSE              
029000     END-IF                                                       
029100     IF WK-TOK-YB-HIGH NOT = SPACES                               
029200         MOVE WK-TOK-YB-HIGH     TO CN-YES-BID-HIGH               
029300     END-IF                                                       
029400     IF WK-TOK-YB-LOW NOT = SPACES                                
029500         MOVE WK-TOK-YB-LOW      TO CN-YES-BID-LOW                
029600     END-IF.                                                      
029700 152-EX.                                                          
029800     EXIT.                                                        
029900******************************************************************
030000* 200 - PRICE SELECTION (RULE K1) - CLOSE, ELSE MEAN, ELSE SKIP.  
030100******************************************************************
030200 200-SELECT-PRICE.                                                
030300     IF CN-PRICE-CLOSE NOT = SPACES AND CN-PRICE-CLOSE NOT = ZERO 
030400         MOVE CN-PRICE-CLOSE TO WK-SELECTED-CENTS                 
030500         MOVE 'Y' TO WK-HAS-PRICE-SW                              
030600     ELSE                                                         
030700         IF CN-PRICE-MEAN NOT = SPACES                            
030800            AND CN-PRICE-MEAN NOT = ZERO                          
030900             MOVE CN-PRICE-MEAN TO WK-SELECTED-CENTS              
031000             MOVE 'Y' TO WK-HAS-PRICE-SW                          
031100         ELSE                                                     
031200             MOVE ZERO TO WK-SELECTED-CENTS                       
031300             MOVE 'N' TO WK-HAS-PRICE-SW                          
031400         END-IF                                                   
031500     END-IF.                                                      
031600 200-EX.                                                          
031700     EXIT.                                                        
031800******************************************************************
031900* 210 - CENTS-TO-PROBABILITY SCALING (RULE K2).                   
032000******************************************************************
032100 210-SCALE-CENTS.                                                 
032200     IF WK-SELECTED-CENTS > 1                                     
032300         COMPUTE PH-PRICE = WK-SELECTED-CENTS / 100               
032400     ELSE                                                         
032500         MOVE WK-SELECTED-CENTS TO PH-PRICE                       
032600     END-IF.                                                      
032700 210-EX.                                                          
032800     EXIT.                                                        
032900******************************************************************
033000* 220 - PERIOD-END EPOCH SECONDS TO CCYY-MM-DD HH:MM:SS (NO       
033100* INTRINSIC FUNCTIONS AVAILABLE - HAND-ROLLED, SEE CR0512/Y2K     
033200* REVIEW ABOVE).                                                  
033300******************************************************************
033400 220-EPOCH-TO-TIMESTAMP.                                          
033500     MOVE CN-END-PERIOD-TS TO WK-EPOCH-SECS                       
033600     DIVIDE WK-EPOCH-SECS BY 86400                                
033700         GIVING WK-DAYS-SINCE-EPOCH REMAINDER WK-REM-SECS         
033800     DIVIDE WK-REM-SECS BY 3600                                   
033900         GIVING WK-HOUR REMAINDER WK-REM-SECS                     
034000     DIVIDE WK-REM-SECS BY 60                                     
034100         GIVING WK-MINUTE REMAINDER WK-SECOND                     
034200     MOVE 1970 TO WK-YEAR                                         
034300     MOVE 1    TO WK-MONTH                                        
034400     PERFORM 222-STRIP-YEARS THRU 222-EX                          
034500     PERFORM 224-STRIP-MONTHS THRU 224-EX                         
034600     COMPUTE WK-DAY = WK-DAYS-SINCE-EPOCH + 1                     
034700     PERFORM 228-FORMAT-TIMESTAMP-TEXT THRU 228-EX                
034800     MOVE WK-TIMESTAMP-TEXT TO PH-TIMESTAMP.                      
034900 220-EX.                                                          
035000     EXIT.                                                        
035100******************************************************************
035200 222-STRIP-YEARS.                                                 
035300     PERFORM 226-TEST-LEAP-YEAR THRU 226-EX                       
035400     PERFORM 223-STRIP-ONE-YEAR THRU 223-EX                       
035500         UNTIL WK-DAYS-SINCE-EPOCH < WK-YEAR-LEN.                 
035600 222-EX.                                                          
035700     EXIT.                                                        
035800******************************************************************
035900 223-STRIP-ONE-YEAR.                                              
036000     SUBTRACT WK-YEAR-LEN FROM WK-DAYS-SINCE-EPOCH                
036100     ADD 1 TO WK-YEAR                                             
036200     PERFORM 226-TEST-LEAP-YEAR THRU 226-EX.                      
036300 223-EX.                                                          
036400     EXIT.                                                        
036500******************************************************************
036600 224-STRIP-MONTHS.                                                
036700     PERFORM 227-MONTH-LEN THRU 227-EX                            
036800     PERFORM 225-STRIP-ONE-MONTH THRU 225-EX                      
036900         UNTIL WK-DAYS-SINCE-EPOCH < WK-MONTH-LEN.                
037000 224-EX.                                                          
037100     EXIT.                                                        
037200******************************************************************
037300 225-STRIP-ONE-MONTH.                                             
037400     SUBTRACT WK-MONTH-LEN FROM WK-DAYS-SINCE-EPOCH               
037500     ADD 1 TO WK-MONTH                                            
037600     PERFORM 227-MONTH-LEN THRU 227-EX.                           
037700 225-EX.                                                          
037800     EXIT.                                                        
037900******************************************************************
038000 226-TEST-LEAP-YEAR.                                              
038100     DIVIDE WK-YEAR BY 4 GIVING WK-TEMP-Q REMAINDER WK-TEMP-R4    
038200     IF WK-TEMP-R4 NOT = ZERO                                     
038300         MOVE 365 TO WK-YEAR-LEN                                  
038400     ELSE                                                         
038500         DIVIDE WK-YEAR BY 100                                    
038600             GIVING WK-TEMP-Q REMAINDER WK-TEMP-R100              
038700         IF WK-TEMP-R100 NOT = ZERO                               
038800             MOVE 366 TO WK-YEAR-LEN                              
038900         ELSE                                                     
039000             DIVIDE WK-YEAR BY 400                                
039100                 GIVING WK-TEMP-Q REMAINDER WK-TEMP-R400          
039200             IF WK-TEMP-R400 NOT = ZERO                           
039300                 MOVE 365 TO WK-YEAR-LEN                          
039400             ELSE                                                 
039500                 MOVE 366 TO WK-YEAR-LEN                          
039600             END-IF                                               
039700         END-IF                                                   
039800     END-IF.                                                      
039900 226-EX.                                                          
040000     EXIT.                                                        
040100******************************************************************
040200 227-MONTH-LEN.                                                   
040300     MOVE WK-DIM(WK-MONTH) TO WK-MONTH-LEN                        
040400     IF WK-MONTH = 2 AND WK-YEAR-LEN = 366                        
040500         MOVE 29 TO WK-MONTH-LEN                                  
040600     END-IF.                                                      
040700 227-EX.                                                          
040800     EXIT.                                                        
040900******************************************************************
041000 228-FORMAT-TIMESTAMP-TEXT.                                       
041100     MOVE WK-YEAR   TO WK-TS-YEAR                                 
041200     MOVE WK-MONTH  TO WK-TS-MONTH                                
041300     MOVE WK-DAY    TO WK-TS-DAY                                  
041400     MOVE WK-HOUR   TO WK-TS-HOUR                                 
041500     MOVE WK-MINUTE TO WK-TS-MINUTE                               
041600     MOVE WK-SECOND TO WK-TS-SECOND.                              
041700 228-EX.                                                          
041800     EXIT.                                                        
041900******************************************************************
042000 300-WRITE-OUTPUT-FILE.                                           
042100     MOVE ','  TO PH-COMMA                                        
042200     WRITE PH-PRICE-ENTRY                                         
042300     ADD 1 TO WS-ROWS-WRITTEN.                                    
042400 300-EX.                                                          
042500     EXIT.                                                        
042600******************************************************************
042700 400-CLOSE-FILES.                                                 
042800     CLOSE CANDLE-IN-FILE                                         
042900     CLOSE PRICE-OUT-FILE.                                        
043000 400-EX.                                                          
043100     EXIT.                                                        
043200******************************************************************
043300 800-INIT-REPORT.                                                 
043400     DISPLAY '************KPRICENM RUN REPORT*******************'.
043500     DISPLAY 'CANDLES READ      = ' WS-ROWS-READ.                 
043600     DISPLAY 'PRICE ROWS WRITTEN = ' WS-ROWS-WRITTEN.             
043700     DISPLAY 'ROWS SKIPPED (NO CLOSE/MEAN) = ' WS-ROWS-SKIPPED.   
043800     DISPLAY '************REPORT END****************************'.
043900 800-EX.                                                          
044000     EXIT.                                                        
044100******************************************************************
044200 END PROGRAM KPRICENM.                                            
