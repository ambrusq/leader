000100******************************************************************
000200* IDENTIFICATION DIVISION.                                        
000300******************************************************************
000400 IDENTIFICATION DIVISION.                                         
000500 PROGRAM-ID.    KTICKDRV.                                         
000600 AUTHOR.        SANDEEP R PRAJAPATI.                              
000700 INSTALLATION.  INVENTURE GROWTH AND SECURITIES - MARKET WATCH.   
000800 DATE-WRITTEN.  04/18/1996.                                       
000900 DATE-COMPILED.                                                   
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001100******************************************************************
001200* KTICKDRV - MARKET/SERIES TICKER DERIVATION (KTICK)              
001300*                                                                 
001400* EACH INPUT LINE CARRIES ONE IDENTIFIER TO DERIVE - EITHER A     
001500* VENUE-K MARKET URL ('U') OR AN EVENT TICKER ('E').  RULE KT1    
001600* PULLS THE MARKET TICKER FROM THE TAIL OF A URL; RULE KT2 PULLS  
001700* THE SERIES TICKER FROM THE LEADING ALPHABETIC RUN OF AN EVENT   
001800* TICKER.  RESULTS ARE WRITTEN BACK OUT ALONGSIDE THE INPUT.      
001900*-----------------------------------------------------------------
002000* CHANGE LOG                                                      
002100*-----------------------------------------------------------------
002200* 1996-04-18  SRP  ORIGINAL - MARKET TICKER FROM URL ONLY.        
002300* 1996-09-02  SRP  CR0960 ADDED EVENT-TICKER -> SERIES-TICKER     
002400*                  DERIVATION (RULE KT2).                         
002500* 1997-01-14  RKM  CR1005 TRAILING SLASH ON THE URL IS IGNORED    
002600*                  BEFORE LOCATING THE LAST SEGMENT.              
002700* 1999-01-25  RKM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.   
002800* 2002-05-30  JPN  CR3602 EMPTY RESULT NOW REPORTED AS "Invalid   
002900*                  URL" RATHER THAN LEFT BLANK.                   
003000* 2006-11-08  DMF  CR4910 RAW VALUE WIDENED TO 80 FOR LONG EVENT  
003100*                  SLUGS.                                         
003200******************************************************************
003300 ENVIRONMENT DIVISION.                                            
003400 CONFIGURATION SECTION.                                           
003500 SPECIAL-NAMES.                                                   
003600     C01 IS TOP-OF-FORM                                           
003700     UPSI-0 ON  STATUS IS KTICKDRV-RERUN-SW                       
003800     UPSI-0 OFF STATUS IS KTICKDRV-NORMAL-SW                      
003900     CLASS DIGIT-CHARS IS '0' THRU '9'.                           
004000 INPUT-OUTPUT SECTION.                                            
004100 FILE-CONTROL.                                                    
004200     SELECT KTICK-IN-FILE     ASSIGN TO KTCKIN                    
004300            ORGANIZATION IS LINE SEQUENTIAL                       
004400            FILE STATUS  IS WS-IN-STATUS.                         
004500     SELECT KTICK-OUT-FILE    ASSIGN TO KTCKOUT                   
004600            ORGANIZATION IS LINE SEQUENTIAL                       
004700            FILE STATUS  IS WS-OUT-STATUS.                        
004800 DATA DIVISION.                                                   
004900 FILE SECTION.                                                    
005000*-----------------------------------------------------------------
005100* ONE IDENTIFIER TO DERIVE PER LINE - "U,<url>" OR "E,<tkr>".     
005200*-----------------------------------------------------------------
005300 FD  KTICK-IN-FILE RECORDING MODE F.                              
005400 01  KT-LINE-REC.                                                 
005500     05  KT-LINE-TEXT             PIC X(90).                      
005600     05  FILLER                   PIC X(10).                      
005700*-----------------------------------------------------------------
005800* DEBUG VIEW OF THE INPUT LINE - USED WHEN TRACING A ROW THAT     
005900* COMES BACK "Invalid URL".                                       
006000*-----------------------------------------------------------------
006100 01  KT-LINE-DEBUG REDEFINES KT-LINE-REC.                         
006200     05  KT-LINE-FIRST50          PIC X(50).                      
006300     05  KT-LINE-REST50           PIC X(50).                      
006400*-----------------------------------------------------------------
006500* RESULT RECORD - KIND, RAW VALUE, DERIVED TICKER.                
006600*-----------------------------------------------------------------
006700 FD  KTICK-OUT-FILE RECORDING MODE F.                             
006800     COPY KTKREC.                                                 
006900*-----------------------------------------------------------------
007000* DEBUG VIEW OF THE RESULT RECORD - SAME TOTAL WIDTH AS KTKREC.   
007100*-----------------------------------------------------------------
007200 01  KT-IDENT-DEBUG REDEFINES KT-IDENT-RECORD.                    
007300     05  KT-DEBUG-FIRST40         PIC X(40).                      
007400     05  KT-DEBUG-REST74          PIC X(74).                      
007500 WORKING-STORAGE SECTION.                                         
007600 01  WS-FILE-STATUSES.                                            
007700     05  WS-IN-STATUS             PIC X(02) VALUE SPACES.         
007800     05  WS-OUT-STATUS            PIC X(02) VALUE SPACES.         
007900     05  FILLER                   PIC X(04).                      
008000*                                                                 
008100 01  SWITCHES.                                                    
008200     05  KT-EOF-SW                PIC X     VALUE 'N'.            
008300         88  KT-EOF                         VALUE 'Y'.            
008400     05  WK-FOUND-SW              PIC X     VALUE 'N'.            
008500         88  WK-FOUND                       VALUE 'Y'.            
008600     05  FILLER                   PIC X(04).                      
008700*                                                                 
008800 01  WS-DELIMS.                                                   
008900     05  WS-COMMA                 PIC X     VALUE ','.            
009000*                                                                 
009100 01  WK-SCAN-WORK.                                                
009200     05  WK-I                     PIC 9(03) COMP.                 
009300     05  WK-RAW-LEN               PIC 9(03) COMP VALUE ZERO.      
009400     05  WK-SLASH-POS             PIC 9(03) COMP VALUE ZERO.      
009500     05  WK-SERIES-LEN            PIC 9(03) COMP VALUE ZERO.      
009600*-----------------------------------------------------------------
009700* LAST SLASH POSITION FOUND, WITH AN ALPHA VIEW USED ONLY TO      
009800* DISPLAY THE POSITION WHEN TRACING A REJECTED URL.               
009900*-----------------------------------------------------------------
010000 01  WK-SLASH-POS-NUM.                                            
010100     05  WK-SLASH-POS-DISP        PIC 9(03).                      
010200 01  WK-SLASH-POS-ALPHA REDEFINES WK-SLASH-POS-NUM.               
010300     05  WK-SLASH-POS-TEXT        PIC X(03).                      
010400*                                                                 
010500 01  WK-COUNTERS.                                                 
010600     05  WS-RECS-PROCESSED        PIC 9(07) COMP VALUE ZERO.      
010700     05  WS-RECS-WRITTEN          PIC 9(07) COMP VALUE ZERO.      
010800     05  FILLER                   PIC X(04).                      
010900*                                                                 
011000 PROCEDURE DIVISION.                                              
011100******************************************************************
011200 MAIN-PARA.                                                       
011300     DISPLAY "-------------------------------------------------". 
011400     DISPLAY "******** INVENTURE GROWTH AND SECURITIES ********". 
011500     DISPLAY "-------------------------------------------------". 
011600     PERFORM OPEN-FILES THRU OPEN-FILES-EX                        
011700     PERFORM READ-FILES THRU READ-FILES-EX                        
011800     PERFORM PROCESS-RECORD THRU PROCESS-RECORD-EX UNTIL KT-EOF   
011900     PERFORM CLOSE-FILES THRU CLOSE-FILES-EX                      
012000     DISPLAY "END OF SESSION".                                    
012100     STOP RUN.                                                    
012200 MAIN-PARA-EX.                                                    
012300     EXIT.                                                        
012400******************************************************************
012500 OPEN-FILES.                                                      
012600     OPEN INPUT  KTICK-IN-FILE                                    
012700     OPEN OUTPUT KTICK-OUT-FILE.                                  
012800 OPEN-FILES-EX.                                                   
012900     EXIT.                                                        
013000******************************************************************
013100 READ-FILES.                                                      
013200     READ KTICK-IN-FILE                                           
013300         AT END                                                   
013400             MOVE 'Y' TO KT-EOF-SW                                
013500         NOT AT END                                               
013600             PERFORM PARSE-INPUT-LINE THRU PARSE-INPUT-LINE-EX    
013700     END-READ.                                                    
013800 READ-FILES-EX.                                                   
013900     EXIT.                                                        
014000******************************************************************
014100 PARSE-INPUT-LINE.                                                
014200     MOVE SPACES TO KT-IDENT-RECORD                               
014300     UNSTRING KT-LINE-TEXT DELIMITED BY WS-COMMA                  
014400         INTO KT-INPUT-KIND KT-RAW-VALUE                          
014500     END-UNSTRING.                                                
014600 PARSE-INPUT-LINE-EX.                                             
014700     EXIT.                                                        
014800******************************************************************
014900 PROCESS-RECORD.                                                  
015000     EVALUATE TRUE                                                
015100         WHEN KT-IS-URL                                           
015200             PERFORM DERIVE-MARKET-TICKER                         
015300                 THRU DERIVE-MARKET-TICKER-EX                     
015400         WHEN KT-IS-EVENT-TICKER                                  
015500             PERFORM DERIVE-SERIES-TICKER                         
015600                 THRU DERIVE-SERIES-TICKER-EX                     
015700         WHEN OTHER                                               
015800             MOVE 'Invalid URL' TO KT-RESULT-TICKER               
015900     END-EVALUATE                                                 
016000     PERFORM WRITE-RECORD THRU WRITE-RECORD-EX                    
016100     ADD 1 TO WS-RECS-PROCESSED                                   
016200     PERFORM READ-FILES THRU READ-FILES-EX.                       
016300 PROCESS-RECORD-EX.                                               
016400     EXIT.                                                        
016500******************************************************************
016600* DERIVE-MARKET-TICKER - RULE KT1.  LAST URL SEGMENT, UPPER CASE. 
016700******************************************************************
016800 DERIVE-MARKET-TICKER.                                            
016900     PERFORM TRIM-TRAILING-SPACES THRU TRIM-TRAILING-SPACES-EX    
017000     IF WK-RAW-LEN > 0 AND KT-RAW-VALUE(WK-RAW-LEN:1) = '/'       
017100         SUBTRACT 1 FROM WK-RAW-LEN                               
017200     END-IF                                                       
017300     PERFORM FIND-LAST-SLASH THRU FIND-LAST-SLASH-EX              
017400     IF WK-SLASH-POS = ZERO                                       
017500         IF WK-RAW-LEN = ZERO                                     
017600             MOVE 'Invalid URL' TO KT-RESULT-TICKER               
017700         ELSE                                                     
017800             MOVE KT-RAW-VALUE(1:WK-RAW-LEN) TO KT-RESULT-TICKER  
017900             INSPECT KT-RESULT-TICKER CONVERTING                  
018000                 'abcdefghijklmnopqrstuvwxyz' TO                  
018100                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     
018200         END-IF                                                   
018300     ELSE                                                         
018400         COMPUTE WK-SERIES-LEN = WK-RAW-LEN - WK-SLASH-POS        
018500         IF WK-SERIES-LEN = ZERO                                  
018600             MOVE 'Invalid URL' TO KT-RESULT-TICKER               
018700         ELSE                                                     
018800             MOVE KT-RAW-VALUE(WK-SLASH-POS + 1: WK-SERIES-LEN)   
018900                 TO KT-RESULT-TICKER                              
019000             INSPECT KT-RESULT-TICKER CONVERTING                  
019100                 'abcdefghijklmnopqrstuvwxyz' TO                  
019200                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     
019300         END-IF                                                   
019400     END-IF                                                       
019500     MOVE WK-SLASH-POS TO WK-SLASH-POS-DISP.                      
019600 DERIVE-MARKET-TICKER-EX.                                         
019700     EXIT.                                                        
019800******************************************************************
019900* DERIVE-SERIES-TICKER - RULE KT2.  LEADING ALPHABETIC RUN.       
020000******************************************************************
020100 DERIVE-SERIES-TICKER.                                            
020200     PERFORM TRIM-TRAILING-SPACES THRU TRIM-TRAILING-SPACES-EX    
020300     MOVE 1 TO WK-I                                               
020400     MOVE ZERO TO WK-SERIES-LEN                                   
020500     MOVE 'N' TO WK-FOUND-SW                                      
020600     PERFORM SCAN-ALPHA-STEP THRU SCAN-ALPHA-STEP-EX              
020700         UNTIL WK-I > WK-RAW-LEN OR WK-FOUND                      
020800     IF NOT WK-FOUND                                              
020900         MOVE WK-RAW-LEN TO WK-SERIES-LEN                         
021000     END-IF                                                       
021100     IF WK-RAW-LEN = ZERO                                         
021200         MOVE SPACES TO KT-RESULT-TICKER                          
021300     ELSE                                                         
021400         IF WK-SERIES-LEN = ZERO                                  
021500             MOVE KT-RAW-VALUE(1:WK-RAW-LEN) TO KT-RESULT-TICKER  
021600         ELSE                                                     
021700             MOVE KT-RAW-VALUE(1:WK-SERIES-LEN)                   
021800                 TO KT-RESULT-TICKER                              
021900         END-IF                                                   
022000     END-IF.                                                      
022100 DERIVE-SERIES-TICKER-EX.                                         
022200     EXIT.                                                        
022300******************************************************************
022400 SCAN-ALPHA-STEP.                                                 
022500     IF KT-RAW-VALUE(WK-I:1) IS ALPHABETIC                        
022600         ADD 1 TO WK-I                                            
022700     ELSE                                                         
022800         COMPUTE WK-SERIES-LEN = WK-I - 1                         
022900         MOVE 'Y' TO WK-FOUND-SW                                  
023000     END-IF.                                                      
023100 SCAN-ALPHA-STEP-EX.                                              
023200     EXIT.                                                        
023300******************************************************************
023400* TRIM-TRAILING-SPACES - LENGTH OF KT-RAW-VALUE LESS TRAILING     
023500* BLANKS.  SHARED BY BOTH DERIVATION RULES.                       
023600******************************************************************
023700 TRIM-TRAILING-SPACES.                                            
023800     MOVE 80 TO WK-I                                              
023900     MOVE 'N' TO WK-FOUND-SW                                      
024000     PERFORM TRIM-STEP THRU TRIM-STEP-EX                          
024100         UNTIL WK-I = 0 OR WK-FOUND                               
024200     MOVE WK-I TO WK-RAW-LEN.                                     
024300 TRIM-TRAILING-SPACES-EX.                                         
024400     EXIT.                                                        
024500******************************************************************
024600 TRIM-STEP.                                                       
024700     IF KT-RAW-VALUE(WK-I:1) NOT = SPACE                          
024800         MOVE 'Y' TO WK-FOUND-SW                                  
024900     ELSE                                                         
025000         SUBTRACT 1 FROM WK-I                                     
025100     END-IF.                                                      
025200 TRIM-STEP-EX.                                                    
025300     EXIT.                                                        
025400******************************************************************
025500* FIND-LAST-SLASH - POSITION OF THE FINAL '/' IN KT-RAW-VALUE,    
025600* SEARCHED WITHIN THE FIRST WK-RAW-LEN CHARACTERS ONLY.           
025700******************************************************************
025800 FIND-LAST-SLASH.                                                 
025900     MOVE WK-RAW-LEN TO WK-I                                      
026000     MOVE ZERO TO WK-SLASH-POS                                    
026100     MOVE 'N' TO WK-FOUND-SW                                      
026200     PERFORM SLASH-STEP THRU SLASH-STEP-EX                        
026300         UNTIL WK-I = 0 OR WK-FOUND.                              
026400 FIND-LAST-SLASH-EX.                                              
026500     EXIT.                                                        
026600******************************************************************
026700 SLASH-STEP.                                                      
026800     IF KT-RAW-VALUE(WK-I:1) = '/'                                
026900         MOVE WK-I TO WK-SLASH-POS                                
027000         MOVE 'Y' TO WK-FOUND-SW                                  
027100     ELSE                                                         
027200         SUBTRACT 1 FROM WK-I                                     
027300     END-IF.                                                      
027400 SLASH-STEP-EX.                                                   
027500     EXIT.                                                        
027600******************************************************************
027700 WRITE-RECORD.                                                    
027800     WRITE KT-IDENT-RECORD                                        
027900     ADD 1 TO WS-RECS-WRITTEN.                                    
028000 WRITE-RECORD-EX.                                                 
028100     EXIT.                                                        
028200******************************************************************
028300 CLOSE-FILES.                                                     
028400     CLOSE KTICK-IN-FILE                                          
028500     CLOSE KTICK-OUT-FILE                                         
028600     DISPLAY '************KTICKDRV RUN REPORT*******************'.
028700     DISPLAY 'IDENTIFIERS PROCESSED = ' WS-RECS-PROCESSED.        
028800     DISPLAY 'RESULTS WRITTEN       = ' WS-RECS-WRITTEN.          
028900     DISPLAY '************REPORT END****************************'.
029000 CLOSE-FILES-EX.                                                  
029100     EXIT.                                                        
029200******************************************************************
029300 END PROGRAM KTICKDRV.                                            
