000100******************************************************************
000200* CANDREC.CPY                                                     
000300* RAW CANDLESTICK RECORD - ONE MINUTE OF VENUE-K TRADE/QUOTE DATA.
000400* CENTS FIELDS ARE BLANK WHEN NO TRADE OCCURRED IN THE PERIOD; THE
000500* UNSTRING TOKENS ARE TESTED FOR SPACES BEFORE BEING MOVED HERE.  
000600* SHARED BY KPRICENM (NORMALIZATION INPUT) AND KTRADES (REPORT).  
000700*-----------------------------------------------------------------
000800* 1990-05-21  SRP  ORIGINAL LAYOUT, OPEN/CLOSE/HIGH/LOW ONLY.     
000900* 1995-03-09  SRP  ADDED YES-ASK/YES-BID OHLC PER EXCHANGE FEED.  
001000* 1999-01-11  SRP  Y2K REVIEW - END-PERIOD-TS IS EPOCH SECONDS.   
001100* 2004-08-02  RKM  CR4602 ADD OPEN-INTEREST COLUMN.               
001200******************************************************************
001300 01  CN-CANDLE-ENTRY.                                             
001400     05  CN-TICKER                PIC X(20).                      
001500     05  CN-END-PERIOD-TS         PIC 9(10).                      
001600     05  CN-OPEN-INTEREST         PIC 9(09).                      
001700     05  CN-VOLUME                PIC 9(09).                      
001800     05  CN-PRICE-OPEN            PIC 9(03).                      
001900     05  CN-PRICE-CLOSE           PIC 9(03).                      
002000     05  CN-PRICE-HIGH            PIC 9(03).                      
002100     05  CN-PRICE-LOW             PIC 9(03).                      
002200     05  CN-PRICE-MEAN            PIC 9(03).                      
002300     05  CN-YES-ASK-OPEN          PIC 9(03).                      
002400     05  CN-YES-ASK-CLOSE         PIC 9(03).                      
002500     05  CN-YES-ASK-HIGH          PIC 9(03).                      
002600     05  CN-YES-ASK-LOW           PIC 9(03).                      
002700     05  CN-YES-BID-OPEN          PIC 9(03).                      
002800     05  CN-YES-BID-CLOSE         PIC 9(03).                      
002900     05  CN-YES-BID-HIGH          PIC 9(03).                      
003000     05  CN-YES-BID-LOW           PIC 9(03).                      
003100     05  FILLER                   PIC X(10).                      
