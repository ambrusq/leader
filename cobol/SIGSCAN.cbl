000100******************************************************************
000200* IDENTIFICATION DIVISION.                                        
000300******************************************************************
000400 IDENTIFICATION DIVISION.                                         
000500 PROGRAM-ID.    SIGSCAN.                                          
000600 AUTHOR.        SANDEEP R PRAJAPATI.                              
000700 INSTALLATION.  INVENTURE GROWTH AND SECURITIES - MARKET WATCH.   
000800 DATE-WRITTEN.  08/14/1991.                                       
000900 DATE-COMPILED.                                                   
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001100******************************************************************
001200* SIGSCAN - NIGHTLY PREDICTION-MARKET SIGNAL SCAN (SIGDET/SIGCSV) 
001300*                                                                 
001400* READS THE TRACKED-MARKETS CONTROL FILE, AND FOR EACH ACTIVE     
001500* MARKET READS ITS PRICE-HISTORY FILE AND SCANS IT FOR TWO KINDS  
001600* OF SIGNALS -                                                    
001700*   RULE A - A SINGLE STEP-TO-STEP RELATIVE PRICE CHANGE AT OR    
001800*            ABOVE ALERT-THRESHOLD.                               
001900*   RULE T - A SUSTAINED MOVE OF THE PRICE AWAY FROM A ROLLING    
002000*            BASELINE THAT HOLDS UP OVER THE NEXT FEW POINTS.     
002100* SIGNALS ARE WRITTEN TO SIGNALS-OUT AND PER-VENUE STATISTICS ARE 
002200* PRINTED AT END OF JOB (RUN-SUMMARY).                            
002300*-----------------------------------------------------------------
002400* CHANGE LOG                                                      
002500*-----------------------------------------------------------------
002600* 1991-08-14  SRP  ORIGINAL - POLYMARKET ALERTS ONLY, NO TRENDS.  
002700* 1991-09-03  SRP  ADDED KALSHI SUPPORT, TICKER/COND-ID SPLIT.    
002800* 1992-01-22  SRP  CR0118 SORT PRICE FILE BY TIMESTAMP ON LOAD IF 
002900*                  NOT ALREADY ASCENDING.                         
003000* 1993-04-11  SRP  CR0290 ROLLING-BASELINE TREND DETECTION ADDED. 
003100* 1993-04-29  SRP  CR0291 TREND STABILITY CONFIRMATION WINDOW.    
003200* 1993-05-06  SRP  CR0293 TREND DE-DUPLICATION (LAST-TREND-INDEX).
003300* 1994-11-02  SRP  CR0512 KPRICE NORMALIZATION FOR RAW KALSHI ROWS
003400*                  (CLOSE/MEAN CENTS) INLINED AT LOAD TIME.       
003500* 1996-03-18  RKM  CR0877 EXPLANATION TEXT BUILT FROM TEMPLATE.   
003600* 1997-07-09  RKM  CR1050 ACCUMULATE PER-VENUE TOTALS FOR SUMMARY.
003700* 1998-09-30  RKM  Y2K REVIEW - DATE ROUTINE TESTED THROUGH 2000, 
003800*                  2001, 2004 (LEAP) AND 2100 (NOT LEAP).  OK.    
003900* 1999-02-14  RKM  Y2K FOLLOW-UP - WIDENED WK-YEAR1/2 TO 4 DIGITS.
004000* 2001-10-03  JPN  CR3181 CONFIGURABLE ALERT/TREND THRESHOLDS AND 
004100*                  WINDOW/STABILITY SIZES (WERE HARD-CODED).      
004200* 2003-06-19  JPN  CR4472 MARKET-ID WIDENED TO 66 FOR POLYMARKET  
004300*                  CONDITION IDS.                                 
004400* 2005-02-08  DMF  CR4790 MARKET WITH EMPTY OR SHORT PRICE FILE   
004500*                  STILL COUNTED AS PROCESSED, ZERO SIGNALS.      
004600* 2009-11-16  DMF  CR5421 PRICE TABLE RAISED FROM 500 TO 2000 ROWS
004700* 2013-05-21  DMF  CR6033 TIME-WINDOW-MINUTES REWRITTEN TO USE A  
004800*                  TRUE LEAP-YEAR DAY COUNT, NOT A 30-DAY/MONTH   
004900*                  APPROXIMATION.                                 
005000******************************************************************
005100 ENVIRONMENT DIVISION.                                            
005200 CONFIGURATION SECTION.                                           
005300 SPECIAL-NAMES.                                                   
005400     C01 IS TOP-OF-FORM                                           
005500     UPSI-0 ON  STATUS IS SIGSCAN-RERUN-SW                        
005600     UPSI-0 OFF STATUS IS SIGSCAN-NORMAL-SW                       
005700     CLASS DIGIT-CHARS IS '0' THRU '9'.                           
005800 INPUT-OUTPUT SECTION.                                            
005900 FILE-CONTROL.                                                    
006000     SELECT TRK-MARKETS-FILE  ASSIGN TO TRKMKT                    
006100            ORGANIZATION IS LINE SEQUENTIAL                       
006200            FILE STATUS  IS WS-TRK-STATUS.                        
006300     SELECT PRC-HISTORY-FILE  ASSIGN TO WS-PRC-DSNAME             
006400            ORGANIZATION IS LINE SEQUENTIAL                       
006500            FILE STATUS  IS WS-PRC-STATUS.                        
006600     SELECT SIG-OUTPUT-FILE   ASSIGN TO SIGSOUT                   
006700            ORGANIZATION IS LINE SEQUENTIAL                       
006800            FILE STATUS  IS WS-SIG-STATUS.                        
006900 DATA DIVISION.                                                   
007000 FILE SECTION.                                                    
007100*-----------------------------------------------------------------
007200* CONTROL FILE - ONE TRACKED MARKET PER LINE, CSV.                
007300*-----------------------------------------------------------------
007400 FD  TRK-MARKETS-FILE RECORDING MODE F.                           
007500 01  TRK-LINE-REC.                                                
007600     05  TRK-LINE-TEXT            PIC X(90).                      
007700     05  FILLER                   PIC X(10).                      
007800*-----------------------------------------------------------------
007900* PRICE HISTORY FILE FOR THE MARKET CURRENTLY BEING SCANNED. THE  
008000* JCL/SCRIPT DRIVING THIS JOB POINTS WS-PRC-DSNAME AT THE RIGHT   
008100* DATASET PER MARKET BEFORE EACH OPEN.                            
008200*-----------------------------------------------------------------
008300 FD  PRC-HISTORY-FILE RECORDING MODE F.                           
008400 01  PRC-LINE-REC.                                                
008500     05  PRC-LINE-TEXT            PIC X(60).                      
008600     05  FILLER                   PIC X(20).                      
008700*-----------------------------------------------------------------
008800* DEBUG VIEW OF THE SAME PRICE-LINE BUFFER - USED BY Y0001 WHEN   
008900* TRACING A REJECTED ROW (SEE DUMP-PRICE-LINE).                   
009000*-----------------------------------------------------------------
009100 01  PRC-LINE-DEBUG REDEFINES PRC-LINE-REC.                       
009200     05  PRC-LINE-FIRST40         PIC X(40).                      
009300     05  PRC-LINE-REST40          PIC X(40).                      
009400*-----------------------------------------------------------------
009500* SIGNAL OUTPUT - FIXED-WIDTH, ONE RECORD PER DETECTED SIGNAL.    
009600*-----------------------------------------------------------------
009700 FD  SIG-OUTPUT-FILE RECORDING MODE F.                            
009800     COPY SIGREC.                                                 
009900 WORKING-STORAGE SECTION.                                         
010000     COPY TRKMKT.                                                 
010100     COPY PRICEREC.                                               
010200*-----------------------------------------------------------------
010300 01  WS-FILE-STATUSES.                                            
010400     05  WS-TRK-STATUS            PIC X(02) VALUE SPACES.         
010500     05  WS-PRC-STATUS            PIC X(02) VALUE SPACES.         
010600     05  WS-SIG-STATUS            PIC X(02) VALUE SPACES.         
010700     05  FILLER                   PIC X(04).                      
010800*                                                                 
010900 01  WS-PRC-DSNAME                PIC X(66) VALUE SPACES.         
011000*-----------------------------------------------------------------
011100* HEADER LINE FOR SIGNALS-OUT - SAME WIDTH AS SG-SIGNAL-RECORD SO 
011200* IT CAN BE MOVED STRAIGHT INTO IT AND WRITTEN.  SEE CR6110.      
011300*-----------------------------------------------------------------
011400 01  WS-SIG-HEADER-LINE.                                          
011500     05  WH-MARKET-ID             PIC X(66) VALUE 'MARKET-ID'.    
011600     05  WH-SOURCE                PIC X(10) VALUE 'SOURCE'.       
011700     05  WH-SIGNAL-TYPE           PIC X(15) VALUE 'SIGNAL-TYPE'.  
011800     05  WH-TIMESTAMP             PIC X(19) VALUE 'TIMESTAMP'.    
011900     05  WH-DIRECTION             PIC X(04) VALUE 'DIR'.          
012000     05  WH-PRIOR-PRICE           PIC X(07) VALUE 'PRIOR'.        
012100     05  WH-NEW-PRICE             PIC X(07) VALUE 'NEW'.          
012200     05  WH-PRICE-CHANGE          PIC X(07) VALUE 'CHANGE'.       
012300     05  WH-PERCENT-CHANGE        PIC X(07) VALUE 'PCT'.          
012400     05  WH-TIME-WINDOW-MINS      PIC X(07) VALUE 'MINS'.         
012500     05  WH-EXPLANATION           PIC X(80) VALUE 'EXPLANATION'.  
012600     05  WH-PRIOR-TIMESTAMP       PIC X(19) VALUE 'PRIOR-TS'.     
012700     05  WH-TICKER                PIC X(20) VALUE 'TICKER'.       
012800     05  WH-CONDITION-ID          PIC X(66) VALUE 'CONDITION-ID'. 
012900     05  WH-WINDOW-SIZE           PIC X(03) VALUE 'WIN'.          
013000     05  FILLER                   PIC X(10) VALUE SPACES.         
013100*                                                                 
013200 01  SWITCHES.                                                    
013300     05  TRK-EOF-SW               PIC X     VALUE 'N'.            
013400         88  TRK-EOF                        VALUE 'Y'.            
013500     05  PRC-EOF-SW               PIC X     VALUE 'N'.            
013600         88  PRC-EOF                        VALUE 'Y'.            
013700     05  TRENDS-ENABLED-SW        PIC X     VALUE 'Y'.            
013800         88  TRENDS-ENABLED                 VALUE 'Y'.            
013900     05  LAST-TREND-SET-SW        PIC X     VALUE 'N'.            
014000         88  LAST-TREND-SET                 VALUE 'Y'.            
014100     05  KALSHI-ROW-SW            PIC X     VALUE 'N'.            
014200         88  KALSHI-ROW                     VALUE 'Y'.            
014300     05  KEEP-ROW-SW              PIC X     VALUE 'Y'.            
014400         88  KEEP-ROW                       VALUE 'Y'.            
014500     05  OUT-OF-ORDER-SW          PIC X     VALUE 'N'.            
014600         88  PRICES-OUT-OF-ORDER             VALUE 'Y'.           
014700     05  FILLER                   PIC X(04).                      
014800*-----------------------------------------------------------------
014900* CONFIGURABLE PARAMETERS - SEE CR3181.                           
015000*-----------------------------------------------------------------
015100 01  WS-PARAMETERS.                                               
015200     05  WS-ALERT-THRESHOLD       PIC 9V9999 VALUE 0.5000.        
015300     05  WS-TREND-THRESHOLD       PIC 9V9999 VALUE 0.1500.        
015400     05  WS-TREND-WINDOW          PIC 9(03) COMP VALUE 10.        
015500     05  WS-TREND-STABILITY       PIC 9(03) COMP VALUE 3.         
015600     05  FILLER                   PIC X(04).                      
015700*-----------------------------------------------------------------
015800* IN-MEMORY PRICE HISTORY FOR ONE MARKET.                         
015900*-----------------------------------------------------------------
016000 01  WS-PRICE-TABLE-CTL.                                          
016100     05  WS-PRICE-COUNT           PIC 9(05) COMP VALUE ZERO.      
016200     05  WS-PRICE-MAX             PIC 9(05) COMP VALUE 2000.      
016300     05  FILLER                   PIC X(04).                      
016400*                                                                 
016500 01  WT-PRICE-TABLE.                                              
016600     05  WT-ENTRY OCCURS 2000 TIMES.                              
016700         10  WT-TIMESTAMP         PIC X(19).                      
016800         10  WT-PRICE             PIC 9(01)V9(06).                
016900         10  FILLER               PIC X(03).                      
017000*-----------------------------------------------------------------
017100* PER-RUN SCAN WORK AREA.                                         
017200*-----------------------------------------------------------------
017300 01  WK-SCAN-WORK.                                                
017400     05  WK-I                     PIC 9(05) COMP.                 
017500     05  WK-J                     PIC 9(05) COMP.                 
017600     05  WK-J-LIMIT               PIC 9(05) COMP.                 
017700     05  WK-LAST-TREND-IDX        PIC 9(05) COMP VALUE ZERO.      
017800     05  WK-WINDOW-HALF           PIC 9(05) COMP.                 
017900     05  WK-BASELINE              PIC S9(03)V9(06).               
018000     05  WK-SUM                   PIC S9(05)V9(06).               
018100     05  WK-PCT-RAW               PIC S9(03)V9(06).               
018200     05  WK-FUTURE-CHANGE         PIC S9(03)V9(06).               
018300     05  WK-HALF-PCT              PIC S9(03)V9(06).               
018400     05  WK-ABS-PCT               PIC 9(03)V9(06).                
018500     05  WK-STABILITY-OK-SW       PIC X     VALUE 'Y'.            
018600         88  WK-STABILITY-OK                VALUE 'Y'.            
018700     05  WK-DIRECTION             PIC X(04).                      
018800     05  WK-DIRECTION-CAP         PIC X(04).                      
018900     05  FILLER                   PIC X(04).                      
019000*                                                                 
019100 01  WK-PRICE-WORK.                                               
019200     05  WK-PRIOR-PRICE           PIC 9(01)V9(06).                
019300     05  WK-NEW-PRICE             PIC 9(01)V9(06).                
019400     05  WK-PRIOR-TS              PIC X(19).                      
019500     05  WK-NEW-TS                PIC X(19).                      
019600     05  FILLER                   PIC X(04).                      
019700*-----------------------------------------------------------------
019800* DISPLAY-PERCENT BUILD AND LEFT-TRIM (ALERT AND TREND SHARE IT). 
019900*-----------------------------------------------------------------
020000 01  WK-PCT-DISPLAY.                                              
020100     05  WK-DISPLAY-PCT           PIC 9(03)V9(01).                
020200     05  WK-DISPLAY-PCT-E         PIC ZZ9.9.                      
020300     05  WK-PCT-TRIMMED           PIC X(05) VALUE SPACES.         
020400     05  FILLER                   PIC X(04).                      
020500*                                                                 
020600 01  WK-WINDOW-DISPLAY.                                           
020700     05  WK-WINDOW-EDIT           PIC 99.                         
020800     05  FILLER                   PIC X(04).                      
020900*-----------------------------------------------------------------
021000* CSV PARSE WORK - ONE PRICE-HISTORY LINE AT A TIME.              
021100*-----------------------------------------------------------------
021200 01  WS-COMMA                     PIC X     VALUE ','.            
021300*                                                                 
021400 01  WS-CSV-TOKENS.                                               
021500     05  WS-TOK-TIMESTAMP         PIC X(19).                      
021600     05  WS-TOK-PRICE             PIC X(10).                      
021700     05  WS-TOK-CLOSE             PIC X(10).                      
021800     05  WS-TOK-MEAN              PIC X(10).                      
021900     05  FILLER                   PIC X(04).                      
022000*                                                                 
022100 01  WS-NUMERIC-WORK.                                             
022200     05  WS-PRICE-NUM             PIC 9(03)V9(06).                
022300     05  WS-CLOSE-NUM             PIC 9(03)V9(06).                
022400     05  WS-MEAN-NUM              PIC 9(03)V9(06).                
022500     05  WS-SELECTED-NUM          PIC 9(03)V9(06).                
022600     05  FILLER                   PIC X(04).                      
022700*-----------------------------------------------------------------
022800* ELAPSED-MINUTES DATE WORK (CR6033 - PROPER LEAP-YEAR COUNT).    
022900*-----------------------------------------------------------------
023000 01  WK-TS-TEXT                   PIC X(19).                      
023100 01  WK-TS-FIELDS REDEFINES WK-TS-TEXT.                           
023200     05  WK-TS-YEAR               PIC X(04).                      
023300     05  FILLER                   PIC X(01).                      
023400     05  WK-TS-MONTH              PIC X(02).                      
023500     05  FILLER                   PIC X(01).                      
023600     05  WK-TS-DAY                PIC X(02).                      
023700     05  FILLER                   PIC X(01).                      
023800     05  WK-TS-HOUR               PIC X(02).                      
023900     05  FILLER                   PIC X(01).                      
024000     05  WK-TS-MIN                PIC X(02).                      
024100     05  FILLER                   PIC X(01).                      
024200     05  WK-TS-SEC                PIC X(02).                      
024300*                                                                 
024400 01  WK-DATE-WORK.                                                
024500     05  WK-YEAR1                 PIC 9(04).                      
024600     05  WK-MONTH1                PIC 9(02).                      
024700     05  WK-DAY1                  PIC 9(02).                      
024800     05  WK-HOUR1                 PIC 9(02).                      
024900     05  WK-MIN1                  PIC 9(02).                      
025000     05  WK-SEC1                  PIC 9(02).                      
025100     05  WK-YEAR2                 PIC 9(04).                      
025200     05  WK-MONTH2                PIC 9(02).                      
025300     05  WK-DAY2                  PIC 9(02).                      
025400     05  WK-HOUR2                 PIC 9(02).                      
025500     05  WK-MIN2                  PIC 9(02).                      
025600     05  WK-SEC2                  PIC 9(02).                      
025700     05  WK-DAYCOUNT1             PIC 9(07) COMP.                 
025800     05  WK-DAYCOUNT2             PIC 9(07) COMP.                 
025900     05  WK-DAYCOUNT-RESULT       PIC 9(07) COMP.                 
026000     05  WK-YEARS-ELAPSED         PIC 9(05) COMP.                 
026100     05  WK-LEAP-COUNT            PIC 9(05) COMP.                 
026200     05  WK-DAY-OF-YEAR           PIC 9(05) COMP.                 
026300     05  WK-MM-SUB                PIC 9(02) COMP.                 
026400     05  WK-CUR-YEAR              PIC 9(04) COMP.                 
026500     05  WK-CUR-MONTH             PIC 9(02) COMP.                 
026600     05  WK-CUR-DAY               PIC 9(02) COMP.                 
026700     05  WK-LEAP-YEAR-SW          PIC X     VALUE 'N'.            
026800         88  WK-IS-LEAP-YEAR                VALUE 'Y'.            
026900     05  WK-TOTAL-SECONDS         PIC S9(09) COMP.                
027000     05  FILLER                   PIC X(04).                      
027100*-----------------------------------------------------------------
027200* DAYS-PER-MONTH, NON-LEAP - VALUE LIST REDEFINED AS A TABLE.     
027300*-----------------------------------------------------------------
027400 01  DIM-TABLE-VALUES.                                            
027500     05  FILLER                   PIC 9(02) VALUE 31.             
027600     05  FILLER                   PIC 9(02) VALUE 28.             
027700     05  FILLER                   PIC 9(02) VALUE 31.             
027800     05  FILLER                   PIC 9(02) VALUE 30.             
027900     05  FILLER                   PIC 9(02) VALUE 31.             
028000     05  FILLER                   PIC 9(02) VALUE 30.             
028100     05  FILLER                   PIC 9(02) VALUE 31.             
028200     05  FILLER                   PIC 9(02) VALUE 31.             
028300     05  FILLER                   PIC 9(02) VALUE 30.             
028400     05  FILLER                   PIC 9(02) VALUE 31.             
028500     05  FILLER                   PIC 9(02) VALUE 30.             
028600     05  FILLER                   PIC 9(02) VALUE 31.             
028700 01  DIM-TABLE REDEFINES DIM-TABLE-VALUES.                        
028800     05  DAYS-IN-MONTH PIC 9(02) OCCURS 12 TIMES.                 
028900*-----------------------------------------------------------------
029000* PER-VENUE STATISTICS FOR RUN-SUMMARY.                           
029100*-----------------------------------------------------------------
029200 01  WS-STATS.                                                    
029300     05  WS-POLY-MARKETS          PIC 9(05) COMP VALUE ZERO.      
029400     05  WS-POLY-ALERTS           PIC 9(05) COMP VALUE ZERO.      
029500     05  WS-POLY-TRENDS           PIC 9(05) COMP VALUE ZERO.      
029600     05  WS-KALSHI-MARKETS        PIC 9(05) COMP VALUE ZERO.      
029700     05  WS-KALSHI-ALERTS         PIC 9(05) COMP VALUE ZERO.      
029800     05  WS-KALSHI-TRENDS         PIC 9(05) COMP VALUE ZERO.      
029900     05  WS-TOTAL-SIGNALS         PIC 9(06) COMP VALUE ZERO.      
030000     05  WS-STORED-SIGNALS        PIC 9(06) COMP VALUE ZERO.      
030100     05  FILLER                   PIC X(04).                      
030200*                                                                 
030300 01  WS-SUMMARY-EDIT.                                             
030400     05  WS-POLY-MARKETS-E        PIC ZZZZ9.                      
030500     05  WS-POLY-ALERTS-E         PIC ZZZZ9.                      
030600     05  WS-POLY-TRENDS-E         PIC ZZZZ9.                      
030700     05  WS-KALSHI-MARKETS-E      PIC ZZZZ9.                      
030800     05  WS-KALSHI-ALERTS-E       PIC ZZZZ9.                      
030900     05  WS-KALSHI-TRENDS-E       PIC ZZZZ9.                      
031000     05  WS-TOTAL-SIGNALS-E       PIC ZZZZZ9.                     
031100     05  WS-STORED-SIGNALS-E      PIC ZZZZZ9.                     
031200     05  FILLER                   PIC X(04).                      
031300*-----------------------------------------------------------------
031400* ERROR HANDLING WORK AREA.                                       
031500*-----------------------------------------------------------------
031600 01  WS-ERR-FIELDS.                                               
031700     05  WS-ERR-MSG               PIC X(40).                      
031800     05  WS-ERR-CDE               PIC X(02).                      
031900     05  WS-ERR-PROC              PIC X(20).                      
032000     05  FILLER                   PIC X(04).                      
032100 PROCEDURE DIVISION.                                              
032200******************************************************************
032300* A0001 - MAINLINE.                                               
032400******************************************************************
032500 A0001-MAIN.                                                      
032600     PERFORM B0001-OPEN-FILES THRU B0001-EX                       
032700     PERFORM C0001-READ-TRACKED-MARKET THRU C0001-EX              
032800     PERFORM D0001-PROCESS-MARKET THRU D0001-EX UNTIL TRK-EOF     
032900     PERFORM X0001-PRINT-SUMMARY THRU X0001-EX                    
033000     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX                      
033100     STOP RUN.                                                    
033200 A0001-EX.                                                        
033300     EXIT.                                                        
033400******************************************************************
033500 B0001-OPEN-FILES.                                                
033600     OPEN INPUT  TRK-MARKETS-FILE                                 
033700     OPEN OUTPUT SIG-OUTPUT-FILE                                  
033800     IF WS-TRK-STATUS NOT = '00'                                  
033900         MOVE 'TRACKED-MARKETS OPEN ERROR' TO WS-ERR-MSG          
034000         MOVE WS-TRK-STATUS TO WS-ERR-CDE                         
034100         MOVE 'B0001-OPEN-FILES' TO WS-ERR-PROC                   
034200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EX                 
034300     END-IF                                                       
034400     IF WS-SIG-STATUS NOT = '00'                                  
034500         MOVE 'SIGNALS-OUT OPEN ERROR' TO WS-ERR-MSG              
034600         MOVE WS-SIG-STATUS TO WS-ERR-CDE                         
034700         MOVE 'B0001-OPEN-FILES' TO WS-ERR-PROC                   
034800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EX                 
034900     END-IF                                                       
035000     MOVE WS-SIG-HEADER-LINE TO SG-SIGNAL-RECORD                  
035100     WRITE SG-SIGNAL-RECORD.                                      
035200 B0001-EX.                                                        
035300     EXIT.                                                        
035400******************************************************************
035500 C0001-READ-TRACKED-MARKET.                                       
035600     READ TRK-MARKETS-FILE                                        
035700         AT END                                                   
035800             MOVE 'Y' TO TRK-EOF-SW                               
035900         NOT AT END                                               
036000             PERFORM C0100-PARSE-TRK-LINE THRU C0100-EX           
036100     END-READ.                                                    
036200 C0001-EX.                                                        
036300     EXIT.                                                        
036400*                                                                 
036500 C0100-PARSE-TRK-LINE.                                            
036600     MOVE SPACES TO TRK-MARKET-RECORD                             
036700     UNSTRING TRK-LINE-TEXT DELIMITED BY WS-COMMA                 
036800         INTO TRK-MARKET-ID TRK-SOURCE TRK-ACTIVE-FLAG            
036900     END-UNSTRING.                                                
037000 C0100-EX.                                                        
037100     EXIT.                                                        
037200******************************************************************
037300* D0001 - ONE CYCLE PER TRACKED-MARKETS ROW (READ-AHEAD LOOP).    
037400******************************************************************
037500 D0001-PROCESS-MARKET.                                            
037600     IF TRK-IS-ACTIVE                                             
037700         PERFORM D0100-SCAN-ONE-MARKET THRU D0100-EX              
037800     END-IF                                                       
037900     PERFORM C0001-READ-TRACKED-MARKET THRU C0001-EX.             
038000 D0001-EX.                                                        
038100     EXIT.                                                        
038200*                                                                 
038300 D0100-SCAN-ONE-MARKET.                                           
038400     MOVE TRK-MARKET-ID TO WS-PRC-DSNAME                          
038500     MOVE ZERO TO WS-PRICE-COUNT                                  
038600     MOVE ZERO TO WK-LAST-TREND-IDX                               
038700     MOVE 'N' TO LAST-TREND-SET-SW                                
038800     IF TRK-SOURCE = 'kalshi'                                     
038900         MOVE 'Y' TO KALSHI-ROW-SW                                
039000     ELSE                                                         
039100         MOVE 'N' TO KALSHI-ROW-SW                                
039200     END-IF                                                       
039300     PERFORM E0001-LOAD-PRICE-HISTORY THRU E0001-EX               
039400     IF WS-PRICE-COUNT > 1                                        
039500         PERFORM M300-ALERT-SCAN THRU M300-EX                     
039600         IF TRENDS-ENABLED                                        
039700             COMPUTE WK-J = WS-TREND-WINDOW + WS-TREND-STABILITY  
039800             IF WS-PRICE-COUNT NOT < WK-J                         
039900                 PERFORM M400-TREND-SCAN THRU M400-EX             
040000             END-IF                                               
040100         END-IF                                                   
040200     END-IF                                                       
040300     PERFORM M600-ACCUM-TOTALS THRU M600-EX.                      
040400 D0100-EX.                                                        
040500     EXIT.                                                        
040600******************************************************************
040700* E0001 - LOAD ONE MARKET'S PRICE HISTORY INTO WT-PRICE-TABLE.    
040800******************************************************************
040900 E0001-LOAD-PRICE-HISTORY.                                        
041000     MOVE 'N' TO PRC-EOF-SW                                       
041100     MOVE 'N' TO OUT-OF-ORDER-SW                                  
041200     OPEN INPUT PRC-HISTORY-FILE                                  
041300     EVALUATE WS-PRC-STATUS                                       
041400         WHEN '00'                                                
041500             CONTINUE                                             
041600         WHEN '35'                                                
041700             MOVE 'Y' TO PRC-EOF-SW                               
041800         WHEN OTHER                                               
041900             MOVE 'PRICE-HISTORY OPEN ERROR' TO WS-ERR-MSG        
042000             MOVE WS-PRC-STATUS TO WS-ERR-CDE                     
042100             MOVE 'E0001-LOAD-PRICE-HISTORY' TO WS-ERR-PROC       
042200             PERFORM Y0001-ERR-HANDLING THRU Y0001-EX             
042300     END-EVALUATE                                                 
042400     PERFORM E0100-READ-PRICE-LINE THRU E0100-EX UNTIL PRC-EOF    
042500     IF WS-PRC-STATUS = '00' OR WS-PRC-STATUS = '10'              
042600         CLOSE PRC-HISTORY-FILE                                   
042700     END-IF                                                       
042800     IF PRICES-OUT-OF-ORDER                                       
042900         PERFORM E0200-SORT-BY-TIMESTAMP THRU E0200-EX            
043000     END-IF.                                                      
043100 E0001-EX.                                                        
043200     EXIT.                                                        
043300*                                                                 
043400 E0100-READ-PRICE-LINE.                                           
043500     READ PRC-HISTORY-FILE                                        
043600         AT END                                                   
043700             MOVE 'Y' TO PRC-EOF-SW                               
043800         NOT AT END                                               
043900             PERFORM E0110-PARSE-PRICE-LINE THRU E0110-EX         
044000     END-READ.                                                    
044100 E0100-EX.                                                        
044200     EXIT.                                                        
044300*                                                                 
044400 E0110-PARSE-PRICE-LINE.                                          
044500     MOVE SPACES TO WS-CSV-TOKENS                                 
044600     MOVE 'Y' TO KEEP-ROW-SW                                      
044700     IF KALSHI-ROW                                                
044800         UNSTRING PRC-LINE-TEXT DELIMITED BY WS-COMMA             
044900             INTO WS-TOK-TIMESTAMP WS-TOK-CLOSE WS-TOK-MEAN       
045000         END-UNSTRING                                             
045100         PERFORM M200-APPLY-KPRICE-NORM THRU M200-EX              
045200     ELSE                                                         
045300         UNSTRING PRC-LINE-TEXT DELIMITED BY WS-COMMA             
045400             INTO WS-TOK-TIMESTAMP WS-TOK-PRICE                   
045500         END-UNSTRING                                             
045600         IF WS-TOK-PRICE = SPACES                                 
045700             MOVE 'N' TO KEEP-ROW-SW                              
045800         ELSE                                                     
045900             MOVE WS-TOK-PRICE TO WS-SELECTED-NUM                 
046000         END-IF                                                   
046100     END-IF                                                       
046200     IF KEEP-ROW                                                  
046300         PERFORM E0120-APPEND-TABLE-ROW THRU E0120-EX             
046400     END-IF.                                                      
046500 E0110-EX.                                                        
046600     EXIT.                                                        
046700*                                                                 
046800 E0120-APPEND-TABLE-ROW.                                          
046900     IF WS-PRICE-COUNT < WS-PRICE-MAX                             
047000         ADD 1 TO WS-PRICE-COUNT                                  
047100         MOVE WS-TOK-TIMESTAMP TO WT-TIMESTAMP(WS-PRICE-COUNT)    
047200         MOVE WS-SELECTED-NUM  TO WT-PRICE(WS-PRICE-COUNT)        
047300         IF WS-PRICE-COUNT > 1                                    
047400             COMPUTE WK-J = WS-PRICE-COUNT - 1                    
047500             IF WT-TIMESTAMP(WS-PRICE-COUNT) < WT-TIMESTAMP(WK-J) 
047600                 MOVE 'Y' TO OUT-OF-ORDER-SW                      
047700             END-IF                                               
047800         END-IF                                                   
047900     ELSE                                                         
048000         DISPLAY 'SIGSCAN - PRICE TABLE FULL, ROW DROPPED - '     
048100                 TRK-MARKET-ID                                    
048200     END-IF.                                                      
048300 E0120-EX.                                                        
048400     EXIT.                                                        
048500*-----------------------------------------------------------------
048600* E0200 - INSERTION SORT OF WT-PRICE-TABLE BY TIMESTAMP (CR0118) -
048700* USED ONLY WHEN THE PRICE FILE WAS NOT ALREADY ASCENDING.        
048800*-----------------------------------------------------------------
048900 E0200-SORT-BY-TIMESTAMP.                                         
049000     MOVE 2 TO WK-I                                               
049100     PERFORM E0210-INSERT-ONE THRU E0210-EX                       
049200         UNTIL WK-I > WS-PRICE-COUNT.                             
049300 E0200-EX.                                                        
049400     EXIT.                                                        
049500*                                                                 
049600 E0210-INSERT-ONE.                                                
049700     MOVE WT-TIMESTAMP(WK-I) TO WK-PRIOR-TS                       
049800     MOVE WT-PRICE(WK-I)     TO WK-PRIOR-PRICE                    
049900     COMPUTE WK-J = WK-I - 1                                      
050000     PERFORM E0220-SHIFT-ONE THRU E0220-EX                        
050100         UNTIL WK-J = 0 OR WT-TIMESTAMP(WK-J) NOT > WK-PRIOR-TS   
050200     COMPUTE WK-J = WK-J + 1                                      
050300     MOVE WK-PRIOR-TS    TO WT-TIMESTAMP(WK-J)                    
050400     MOVE WK-PRIOR-PRICE TO WT-PRICE(WK-J)                        
050500     ADD 1 TO WK-I.                                               
050600 E0210-EX.                                                        
050700     EXIT.                                                        
050800*                                                                 
050900 E0220-SHIFT-ONE.                                                 
051000     MOVE WT-TIMESTAMP(WK-J) TO WT-TIMESTAMP(WK-J + 1)            
051100     MOVE WT-PRICE(WK-J)     TO WT-PRICE(WK-J + 1)                
051200     COMPUTE WK-J = WK-J - 1.                                     
051300 E0220-EX.                                                        
051400     EXIT.                                                        
051500******************************************************************
051600* M200 - KPRICE NORMALIZATION OF ONE RAW VENUE-K CENTS ROW        
051700*         (RULE K1 - CLOSE/MEAN FALLBACK, RULE K2 - /100 SCALE).  
051800******************************************************************
051900 M200-APPLY-KPRICE-NORM.                                          
052000     MOVE ZERO TO WS-CLOSE-NUM                                    
052100     MOVE ZERO TO WS-MEAN-NUM                                     
052200     IF WS-TOK-CLOSE NOT = SPACES                                 
052300         MOVE WS-TOK-CLOSE TO WS-CLOSE-NUM                        
052400     END-IF                                                       
052500     IF WS-TOK-MEAN NOT = SPACES                                  
052600         MOVE WS-TOK-MEAN TO WS-MEAN-NUM                          
052700     END-IF                                                       
052800     IF WS-CLOSE-NUM > 0                                          
052900         MOVE WS-CLOSE-NUM TO WS-SELECTED-NUM                     
053000     ELSE                                                         
053100         IF WS-MEAN-NUM > 0                                       
053200             MOVE WS-MEAN-NUM TO WS-SELECTED-NUM                  
053300         ELSE                                                     
053400             MOVE 'N' TO KEEP-ROW-SW                              
053500         END-IF                                                   
053600     END-IF                                                       
053700     IF KEEP-ROW                                                  
053800         IF WS-SELECTED-NUM > 1                                   
053900             COMPUTE WS-SELECTED-NUM = WS-SELECTED-NUM / 100      
054000         END-IF                                                   
054100     END-IF.                                                      
054200 M200-EX.                                                         
054300     EXIT.                                                        
054400******************************************************************
054500* M300 - RULE A, STEP-TO-STEP ALERT SCAN.                         
054600******************************************************************
054700 M300-ALERT-SCAN.                                                 
054800     MOVE 2 TO WK-I                                               
054900     PERFORM M310-ALERT-SCAN-ONE THRU M310-EX                     
055000         UNTIL WK-I > WS-PRICE-COUNT.                             
055100 M300-EX.                                                         
055200     EXIT.                                                        
055300*                                                                 
055400 M310-ALERT-SCAN-ONE.                                             
055500     MOVE WT-PRICE(WK-I)     TO WK-NEW-PRICE                      
055600     MOVE WT-TIMESTAMP(WK-I) TO WK-NEW-TS                         
055700     COMPUTE WK-J = WK-I - 1                                      
055800     MOVE WT-PRICE(WK-J)     TO WK-PRIOR-PRICE                    
055900     MOVE WT-TIMESTAMP(WK-J) TO WK-PRIOR-TS                       
056000     IF WK-PRIOR-PRICE NOT = 0                                    
056100         COMPUTE WK-PCT-RAW ROUNDED =                             
056200             (WK-NEW-PRICE - WK-PRIOR-PRICE) / WK-PRIOR-PRICE     
056300         PERFORM M320-ABS-PCT THRU M320-EX                        
056400         IF WK-ABS-PCT >= WS-ALERT-THRESHOLD                      
056500             PERFORM M330-BUILD-ALERT-SIGNAL THRU M330-EX         
056600         END-IF                                                   
056700     END-IF                                                       
056800     ADD 1 TO WK-I.                                               
056900 M310-EX.                                                         
057000     EXIT.                                                        
057100*-----------------------------------------------------------------
057200* M320 - ABSOLUTE VALUE OF WK-PCT-RAW (NO INTRINSIC ABS FUNCTION).
057300* SHARED BY THE ALERT AND TREND SCANS.                            
057400*-----------------------------------------------------------------
057500 M320-ABS-PCT.                                                    
057600     IF WK-PCT-RAW < 0                                            
057700         COMPUTE WK-ABS-PCT = WK-PCT-RAW * -1                     
057800     ELSE                                                         
057900         MOVE WK-PCT-RAW TO WK-ABS-PCT                            
058000     END-IF.                                                      
058100 M320-EX.                                                         
058200     EXIT.                                                        
058300*                                                                 
058400 M330-BUILD-ALERT-SIGNAL.                                         
058500     IF WK-PCT-RAW < 0                                            
058600         MOVE 'down' TO WK-DIRECTION                              
058700         MOVE 'Down' TO WK-DIRECTION-CAP                          
058800     ELSE                                                         
058900         MOVE 'up  ' TO WK-DIRECTION                              
059000         MOVE 'Up  ' TO WK-DIRECTION-CAP                          
059100     END-IF                                                       
059200     PERFORM M410-BUILD-DISPLAY-PCT THRU M410-EX                  
059300     MOVE SPACES          TO SG-SIGNAL-RECORD                     
059400     MOVE TRK-MARKET-ID   TO SG-MARKET-ID                         
059500     MOVE TRK-SOURCE      TO SG-SOURCE                            
059600     MOVE 'relative_change' TO SG-SIGNAL-TYPE                     
059700     MOVE WK-NEW-TS       TO SG-TIMESTAMP                         
059800     MOVE WK-DIRECTION    TO SG-DIRECTION                         
059900     MOVE WK-PRIOR-PRICE  TO SG-PRIOR-PRICE                       
060000     MOVE WK-NEW-PRICE    TO SG-NEW-PRICE                         
060100     COMPUTE SG-PRICE-CHANGE = WK-NEW-PRICE - WK-PRIOR-PRICE      
060200     MOVE WK-PCT-RAW      TO SG-PERCENT-CHANGE                    
060300     PERFORM M450-ELAPSED-MINUTES THRU M450-EX                    
060400     MOVE WK-PRIOR-TS     TO SG-PRIOR-TIMESTAMP                   
060500     MOVE ZERO            TO SG-WINDOW-SIZE                       
060600     PERFORM M340-SET-TICKER-OR-COND-ID THRU M340-EX              
060700     STRING WK-DIRECTION-CAP DELIMITED BY SPACE                   
060800            ' '              DELIMITED BY SIZE                    
060900            WK-PCT-TRIMMED   DELIMITED BY SIZE                    
061000            '% change'       DELIMITED BY SIZE                    
061100            INTO SG-EXPLANATION                                   
061200     END-STRING                                                   
061300     PERFORM M500-WRITE-SIGNAL THRU M500-EX.                      
061400 M330-EX.                                                         
061500     EXIT.                                                        
061600*-----------------------------------------------------------------
061700* M340 - SPLIT MARKET-ID INTO TICKER (VENUE K) OR CONDITION-ID    
061800* (VENUE P) PER THE SIGNAL RECORD LAYOUT - THE OTHER STAYS BLANK. 
061900*-----------------------------------------------------------------
062000 M340-SET-TICKER-OR-COND-ID.                                      
062100     IF TRK-SOURCE = 'kalshi'                                     
062200         MOVE TRK-MARKET-ID TO SG-TICKER                          
062300     ELSE                                                         
062400         MOVE TRK-MARKET-ID TO SG-CONDITION-ID                    
062500     END-IF.                                                      
062600 M340-EX.                                                         
062700     EXIT.                                                        
062800*-----------------------------------------------------------------
062900* M410/M415 - BUILD AND LEFT-TRIM THE 1-DECIMAL DISPLAY PERCENT,  
063000* ROUNDED HALF-UP, SHARED BY ALERT AND TREND EXPLANATION TEXT.    
063100*-----------------------------------------------------------------
063200 M410-BUILD-DISPLAY-PCT.                                          
063300     COMPUTE WK-DISPLAY-PCT ROUNDED = WK-ABS-PCT * 100            
063400     MOVE WK-DISPLAY-PCT TO WK-DISPLAY-PCT-E                      
063500     PERFORM M415-TRIM-PCT-TEXT THRU M415-EX.                     
063600 M410-EX.                                                         
063700     EXIT.                                                        
063800*                                                                 
063900 M415-TRIM-PCT-TEXT.                                              
064000     MOVE SPACES TO WK-PCT-TRIMMED                                
064100     IF WK-DISPLAY-PCT-E(1:1) = SPACE                             
064200         IF WK-DISPLAY-PCT-E(2:1) = SPACE                         
064300             MOVE WK-DISPLAY-PCT-E(3:3) TO WK-PCT-TRIMMED         
064400         ELSE                                                     
064500             MOVE WK-DISPLAY-PCT-E(2:4) TO WK-PCT-TRIMMED         
064600         END-IF                                                   
064700     ELSE                                                         
064800         MOVE WK-DISPLAY-PCT-E TO WK-PCT-TRIMMED                  
064900     END-IF.                                                      
065000 M415-EX.                                                         
065100     EXIT.                                                        
065200******************************************************************
065300* M400 - RULE T, ROLLING-BASELINE TREND SCAN.                     
065400******************************************************************
065500 M400-TREND-SCAN.                                                 
065600     COMPUTE WK-I = WS-TREND-WINDOW + 1                           
065700     COMPUTE WK-J-LIMIT = WS-PRICE-COUNT - WS-TREND-STABILITY + 1 
065800     PERFORM M405-TREND-SCAN-ONE THRU M405-EX                     
065900         UNTIL WK-I > WK-J-LIMIT.                                 
066000 M400-EX.                                                         
066100     EXIT.                                                        
066200*                                                                 
066300 M405-TREND-SCAN-ONE.                                             
066400     PERFORM M406-BASELINE-MEAN THRU M406-EX                      
066500     IF WK-BASELINE NOT = 0                                       
066600         MOVE WT-PRICE(WK-I) TO WK-NEW-PRICE                      
066700         COMPUTE WK-PCT-RAW ROUNDED =                             
066800             (WK-NEW-PRICE - WK-BASELINE) / WK-BASELINE           
066900         PERFORM M320-ABS-PCT THRU M320-EX                        
067000         IF WK-ABS-PCT >= WS-TREND-THRESHOLD                      
067100             PERFORM M407-STABILITY-CHECK THRU M407-EX            
067200             IF WK-STABILITY-OK                                   
067300                 PERFORM M409A-CHECK-DEDUP-AND-BUILD THRU M409A-EX
067400             END-IF                                               
067500         END-IF                                                   
067600     END-IF                                                       
067700     ADD 1 TO WK-I.                                               
067800 M405-EX.                                                         
067900     EXIT.                                                        
068000*                                                                 
068100 M406-BASELINE-MEAN.                                              
068200     MOVE ZERO TO WK-SUM                                          
068300     COMPUTE WK-J = WK-I - WS-TREND-WINDOW                        
068400     PERFORM M406A-SUM-ONE THRU M406A-EX WS-TREND-WINDOW TIMES    
068500     COMPUTE WK-BASELINE ROUNDED = WK-SUM / WS-TREND-WINDOW.      
068600 M406-EX.                                                         
068700     EXIT.                                                        
068800*                                                                 
068900 M406A-SUM-ONE.                                                   
069000     ADD WT-PRICE(WK-J) TO WK-SUM                                 
069100     ADD 1 TO WK-J.                                               
069200 M406A-EX.                                                        
069300     EXIT.                                                        
069400*-----------------------------------------------------------------
069500* M407/M408 - STABILITY CONFIRMATION - THE MOVE MUST HOLD UP OVER 
069600* THE NEXT TREND-STABILITY POINTS (RULE T4/T5).                   
069700*-----------------------------------------------------------------
069800 M407-STABILITY-CHECK.                                            
069900     MOVE 'Y' TO WK-STABILITY-OK-SW                               
070000     COMPUTE WK-HALF-PCT = WK-PCT-RAW / 2                         
070100     COMPUTE WK-J-LIMIT = WS-PRICE-COUNT - WK-I                   
070200     IF WK-J-LIMIT > WS-TREND-STABILITY                           
070300         MOVE WS-TREND-STABILITY TO WK-J-LIMIT                    
070400     END-IF                                                       
070500     MOVE 1 TO WK-J                                               
070600     PERFORM M408-STABILITY-CHECK-ONE THRU M408-EX                
070700         UNTIL WK-J > WK-J-LIMIT OR NOT WK-STABILITY-OK.          
070800 M407-EX.                                                         
070900     EXIT.                                                        
071000*                                                                 
071100 M408-STABILITY-CHECK-ONE.                                        
071200     COMPUTE WK-FUTURE-CHANGE ROUNDED =                           
071300         (WT-PRICE(WK-I + WK-J) - WK-BASELINE) / WK-BASELINE      
071400     IF WK-PCT-RAW > 0                                            
071500         IF WK-FUTURE-CHANGE < WK-HALF-PCT                        
071600             MOVE 'N' TO WK-STABILITY-OK-SW                       
071700         END-IF                                                   
071800     ELSE                                                         
071900         IF WK-FUTURE-CHANGE > WK-HALF-PCT                        
072000             MOVE 'N' TO WK-STABILITY-OK-SW                       
072100         END-IF                                                   
072200     END-IF                                                       
072300     ADD 1 TO WK-J.                                               
072400 M408-EX.                                                         
072500     EXIT.                                                        
072600*-----------------------------------------------------------------
072700* M409A - DE-DUPLICATE AGAINST THE LAST TREND REPORTED (RULE T6) -
072800* SKIPS IF LESS THAN HALF A WINDOW FROM THE LAST ONE.             
072900*-----------------------------------------------------------------
073000 M409A-CHECK-DEDUP-AND-BUILD.                                     
073100     IF LAST-TREND-SET                                            
073200         COMPUTE WK-WINDOW-HALF = WS-TREND-WINDOW / 2             
073300         IF (WK-I - WK-LAST-TREND-IDX) < WK-WINDOW-HALF           
073400             GO TO M409A-EX                                       
073500         END-IF                                                   
073600     END-IF                                                       
073700     MOVE WK-I TO WK-LAST-TREND-IDX                               
073800     MOVE 'Y' TO LAST-TREND-SET-SW                                
073900     PERFORM M409-BUILD-TREND-SIGNAL THRU M409-EX.                
074000 M409A-EX.                                                        
074100     EXIT.                                                        
074200*                                                                 
074300 M409-BUILD-TREND-SIGNAL.                                         
074400     IF WK-PCT-RAW < 0                                            
074500         MOVE 'down' TO WK-DIRECTION                              
074600     ELSE                                                         
074700         MOVE 'up  ' TO WK-DIRECTION                              
074800     END-IF                                                       
074900     PERFORM M410-BUILD-DISPLAY-PCT THRU M410-EX                  
075000     MOVE WS-TREND-WINDOW TO WK-WINDOW-EDIT                       
075100     COMPUTE WK-J = WK-I - WS-TREND-WINDOW                        
075200     MOVE SPACES            TO SG-SIGNAL-RECORD                   
075300     MOVE TRK-MARKET-ID      TO SG-MARKET-ID                      
075400     MOVE TRK-SOURCE         TO SG-SOURCE                         
075500     MOVE 'trend'            TO SG-SIGNAL-TYPE                    
075600     MOVE WT-TIMESTAMP(WK-I) TO SG-TIMESTAMP                      
075700     MOVE WK-DIRECTION       TO SG-DIRECTION                      
075800     MOVE WK-BASELINE        TO SG-PRIOR-PRICE                    
075900     MOVE WT-PRICE(WK-I)     TO SG-NEW-PRICE                      
076000     COMPUTE SG-PRICE-CHANGE = WT-PRICE(WK-I) - WK-BASELINE       
076100     MOVE WK-PCT-RAW         TO SG-PERCENT-CHANGE                 
076200     MOVE WT-TIMESTAMP(WK-J) TO WK-PRIOR-TS                       
076300     MOVE WT-TIMESTAMP(WK-I) TO WK-NEW-TS                         
076400     PERFORM M450-ELAPSED-MINUTES THRU M450-EX                    
076500     MOVE WT-TIMESTAMP(WK-J) TO SG-PRIOR-TIMESTAMP                
076600     MOVE WS-TREND-WINDOW    TO SG-WINDOW-SIZE                    
076700     IF WK-WINDOW-EDIT(1:1) = '0'                                 
076800         STRING 'Sustained '       DELIMITED BY SIZE              
076900                WK-DIRECTION       DELIMITED BY SPACE             
077000                ' trend: '         DELIMITED BY SIZE              
077100                WK-PCT-TRIMMED     DELIMITED BY SIZE              
077200                '% from '          DELIMITED BY SIZE              
077300                WK-WINDOW-EDIT(2:1) DELIMITED BY SIZE             
077400                '-point baseline'  DELIMITED BY SIZE              
077500                INTO SG-EXPLANATION                               
077600         END-STRING                                               
077700     ELSE                                                         
077800         STRING 'Sustained '       DELIMITED BY SIZE              
077900                WK-DIRECTION       DELIMITED BY SPACE             
078000                ' trend: '         DELIMITED BY SIZE              
078100                WK-PCT-TRIMMED     DELIMITED BY SIZE              
078200                '% from '          DELIMITED BY SIZE              
078300                WK-WINDOW-EDIT     DELIMITED BY SIZE              
078400                '-point baseline'  DELIMITED BY SIZE              
078500                INTO SG-EXPLANATION                               
078600         END-STRING                                               
078700     END-IF                                                       
078800     PERFORM M340-SET-TICKER-OR-COND-ID THRU M340-EX              
078900     PERFORM M500-WRITE-SIGNAL THRU M500-EX.                      
079000 M409-EX.                                                         
079100     EXIT.                                                        
079200******************************************************************
079300* M450/M460/M461/M462 - ELAPSED WHOLE MINUTES BETWEEN TWO CCYY-MM-
079400* DD HH:MM:SS TIMESTAMPS (CR6033 - TRUE LEAP-YEAR DAY COUNT).     
079500******************************************************************
079600 M450-ELAPSED-MINUTES.                                            
079700     MOVE WK-PRIOR-TS  TO WK-TS-TEXT                              
079800     MOVE WK-TS-YEAR   TO WK-YEAR1                                
079900     MOVE WK-TS-MONTH  TO WK-MONTH1                               
080000     MOVE WK-TS-DAY    TO WK-DAY1                                 
080100     MOVE WK-TS-HOUR   TO WK-HOUR1                                
080200     MOVE WK-TS-MIN    TO WK-MIN1                                 
080300     MOVE WK-TS-SEC    TO WK-SEC1                                 
080400     MOVE WK-NEW-TS    TO WK-TS-TEXT                              
080500     MOVE WK-TS-YEAR   TO WK-YEAR2                                
080600     MOVE WK-TS-MONTH  TO WK-MONTH2                               
080700     MOVE WK-TS-DAY    TO WK-DAY2                                 
080800     MOVE WK-TS-HOUR   TO WK-HOUR2                                
080900     MOVE WK-TS-MIN    TO WK-MIN2                                 
081000     MOVE WK-TS-SEC    TO WK-SEC2                                 
081100     MOVE WK-YEAR1     TO WK-CUR-YEAR                             
081200     MOVE WK-MONTH1    TO WK-CUR-MONTH                            
081300     MOVE WK-DAY1      TO WK-CUR-DAY                              
081400     PERFORM M460-DAY-COUNT THRU M460-EX                          
081500     MOVE WK-DAYCOUNT-RESULT TO WK-DAYCOUNT1                      
081600     MOVE WK-YEAR2     TO WK-CUR-YEAR                             
081700     MOVE WK-MONTH2    TO WK-CUR-MONTH                            
081800     MOVE WK-DAY2      TO WK-CUR-DAY                              
081900     PERFORM M460-DAY-COUNT THRU M460-EX                          
082000     MOVE WK-DAYCOUNT-RESULT TO WK-DAYCOUNT2                      
082100     COMPUTE WK-TOTAL-SECONDS =                                   
082200         (WK-DAYCOUNT2 - WK-DAYCOUNT1) * 86400                    
082300         + (WK-HOUR2 * 3600 + WK-MIN2 * 60 + WK-SEC2)             
082400         - (WK-HOUR1 * 3600 + WK-MIN1 * 60 + WK-SEC1)             
082500     IF WK-TOTAL-SECONDS < 0                                      
082600         COMPUTE WK-TOTAL-SECONDS = WK-TOTAL-SECONDS * -1         
082700     END-IF                                                       
082800     COMPUTE SG-TIME-WINDOW-MINS = WK-TOTAL-SECONDS / 60.         
082900 M450-EX.                                                         
083000     EXIT.                                                        
083100*                                                                 
083200 M460-DAY-COUNT.                                                  
083300     PERFORM M461-TEST-LEAP-YEAR THRU M461-EX                     
083400     COMPUTE WK-YEARS-ELAPSED = WK-CUR-YEAR - 1600                
083500     COMPUTE WK-LEAP-COUNT =                                      
083600           (WK-YEARS-ELAPSED / 4)                                 
083700         - (WK-YEARS-ELAPSED / 100)                               
083800         + (WK-YEARS-ELAPSED / 400)                               
083900     MOVE ZERO TO WK-DAY-OF-YEAR                                  
084000     MOVE 1    TO WK-MM-SUB                                       
084100     PERFORM M462-SUM-MONTH-DAYS THRU M462-EX                     
084200         UNTIL WK-MM-SUB >= WK-CUR-MONTH                          
084300     ADD WK-CUR-DAY TO WK-DAY-OF-YEAR                             
084400     IF WK-CUR-MONTH > 2 AND WK-IS-LEAP-YEAR                      
084500         ADD 1 TO WK-DAY-OF-YEAR                                  
084600     END-IF                                                       
084700     COMPUTE WK-DAYCOUNT-RESULT =                                 
084800         (WK-YEARS-ELAPSED * 365) + WK-LEAP-COUNT                 
084900              + WK-DAY-OF-YEAR.                                   
085000 M460-EX.                                                         
085100     EXIT.                                                        
085200*                                                                 
085300 M461-TEST-LEAP-YEAR.                                             
085400     MOVE 'N' TO WK-LEAP-YEAR-SW                                  
085500     IF (WK-CUR-YEAR / 4 * 4) = WK-CUR-YEAR                       
085600         IF (WK-CUR-YEAR / 100 * 100) NOT = WK-CUR-YEAR           
085700             MOVE 'Y' TO WK-LEAP-YEAR-SW                          
085800         ELSE                                                     
085900             IF (WK-CUR-YEAR / 400 * 400) = WK-CUR-YEAR           
086000                 MOVE 'Y' TO WK-LEAP-YEAR-SW                      
086100             END-IF                                               
086200         END-IF                                                   
086300     END-IF.                                                      
086400 M461-EX.                                                         
086500     EXIT.                                                        
086600*                                                                 
086700 M462-SUM-MONTH-DAYS.                                             
086800     ADD DAYS-IN-MONTH(WK-MM-SUB) TO WK-DAY-OF-YEAR               
086900     ADD 1 TO WK-MM-SUB.                                          
087000 M462-EX.                                                         
087100     EXIT.                                                        
087200******************************************************************
087300* M500 - WRITE ONE SIGNAL AND ACCUMULATE PER-VENUE COUNTS.        
087400******************************************************************
087500 M500-WRITE-SIGNAL.                                               
087600     WRITE SG-SIGNAL-RECORD                                       
087700     IF WS-SIG-STATUS NOT = '00'                                  
087800         MOVE 'SIGNALS-OUT WRITE ERROR' TO WS-ERR-MSG             
087900         MOVE WS-SIG-STATUS TO WS-ERR-CDE                         
088000         MOVE 'M500-WRITE-SIGNAL' TO WS-ERR-PROC                  
088100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EX                 
088200     ELSE                                                         
088300         ADD 1 TO WS-TOTAL-SIGNALS                                
088400         ADD 1 TO WS-STORED-SIGNALS                               
088500         IF TRK-SOURCE = 'kalshi'                                 
088600             IF SG-SIGNAL-TYPE = 'relative_change'                
088700                 ADD 1 TO WS-KALSHI-ALERTS                        
088800             ELSE                                                 
088900                 ADD 1 TO WS-KALSHI-TRENDS                        
089000             END-IF                                               
089100         ELSE                                                     
089200             IF SG-SIGNAL-TYPE = 'relative_change'                
089300                 ADD 1 TO WS-POLY-ALERTS                          
089400             ELSE                                                 
089500                 ADD 1 TO WS-POLY-TRENDS                          
089600             END-IF                                               
089700         END-IF                                                   
089800     END-IF.                                                      
089900 M500-EX.                                                         
090000     EXIT.                                                        
090100******************************************************************
090200 M600-ACCUM-TOTALS.                                               
090300     IF TRK-SOURCE = 'kalshi'                                     
090400         ADD 1 TO WS-KALSHI-MARKETS                               
090500     ELSE                                                         
090600         ADD 1 TO WS-POLY-MARKETS                                 
090700     END-IF.                                                      
090800 M600-EX.                                                         
090900     EXIT.                                                        
091000******************************************************************
091100* X0001 - END OF JOB SUMMARY (PER-VENUE CONTROL BREAKS).          
091200******************************************************************
091300 X0001-PRINT-SUMMARY.                                             
091400     MOVE WS-POLY-MARKETS   TO WS-POLY-MARKETS-E                  
091500     MOVE WS-POLY-ALERTS    TO WS-POLY-ALERTS-E                   
091600     MOVE WS-POLY-TRENDS    TO WS-POLY-TRENDS-E                   
091700     MOVE WS-KALSHI-MARKETS TO WS-KALSHI-MARKETS-E                
091800     MOVE WS-KALSHI-ALERTS  TO WS-KALSHI-ALERTS-E                 
091900     MOVE WS-KALSHI-TRENDS  TO WS-KALSHI-TRENDS-E                 
092000     MOVE WS-TOTAL-SIGNALS  TO WS-TOTAL-SIGNALS-E                 
092100     MOVE WS-STORED-SIGNALS TO WS-STORED-SIGNALS-E                
092200     DISPLAY 'PROCESSED ' WS-POLY-MARKETS-E ' POLYMARKET MARKETS' 
092300     DISPLAY '  - ALERTS: ' WS-POLY-ALERTS-E                      
092400     DISPLAY '  - TRENDS: ' WS-POLY-TRENDS-E                      
092500     DISPLAY 'PROCESSED ' WS-KALSHI-MARKETS-E ' KALSHI MARKETS'   
092600     DISPLAY '  - ALERTS: ' WS-KALSHI-ALERTS-E                    
092700     DISPLAY '  - TRENDS: ' WS-KALSHI-TRENDS-E                    
092800     DISPLAY 'TOTAL SIGNALS: ' WS-TOTAL-SIGNALS-E                 
092900     DISPLAY 'STORED SIGNALS: ' WS-STORED-SIGNALS-E.              
093000 X0001-EX.                                                        
093100     EXIT.                                                        
093200******************************************************************
093300* Y0001 - FATAL FILE ERROR HANDLING.                              
093400******************************************************************
093500 Y0001-ERR-HANDLING.                                              
093600     DISPLAY '*** SIGSCAN FATAL ERROR ***'                        
093700     DISPLAY 'PARAGRAPH: ' WS-ERR-PROC                            
093800     DISPLAY 'MESSAGE  : ' WS-ERR-MSG                             
093900     DISPLAY 'FILE STAT: ' WS-ERR-CDE                             
094000     CLOSE TRK-MARKETS-FILE                                       
094100     CLOSE SIG-OUTPUT-FILE                                        
094200     STOP RUN.                                                    
094300 Y0001-EX.                                                        
094400     EXIT.                                                        
094500******************************************************************
094600* Z0001 - CLOSE FILES AT NORMAL END OF JOB.                       
094700******************************************************************
094800 Z0001-CLOSE-FILES.                                               
094900     CLOSE TRK-MARKETS-FILE                                       
095000     CLOSE SIG-OUTPUT-FILE.                                       
095100 Z0001-EX.                                                        
095200     EXIT.                                                        
