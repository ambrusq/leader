000100******************************************************************
000200* PRICEREC.CPY                                                    
000300* PRICE-HISTORY RECORD - ONE OBSERVATION OF A MARKET'S PRICE.     
000400* PRICE IS A PROBABILITY ON THE 0-1 SCALE, 6 DECIMALS.            
000500* SHARED BY SIGSCAN (SCAN INPUT), KPRICENM (NORMALIZED OUTPUT)    
000600* AND PEXTRACT (EXPORT INPUT).                                    
000700*-----------------------------------------------------------------
000800* 1989-02-14  SRP  ORIGINAL LAYOUT.                               
000900* 1994-07-30  SRP  WIDENED PRICE FROM 4 TO 6 DECIMALS PER TRADE   
001000*                  DESK REQUEST.                                  
001100* 1999-01-08  SRP  Y2K REVIEW - TIMESTAMP ALREADY CCYY-MM-DD.     
001200* 2001-10-03  RKM  CR3180 SHARE LAYOUT ACROSS SIGSCAN/KPRICENM.   
001300* 2012-02-27  DMF  CR5910 INSERTED PH-COMMA - THE TRADE-DESK FEED 
001400*                  PARSER SPLITS THIS LINE ON A COMMA, THE SAME AS
001500*                  EVERY OTHER CSV FEED IN THE SHOP, AND THE OLD  
001600*                  LAYOUT HAD NO DELIMITER BETWEEN THE TWO FIELDS.
001700******************************************************************
001800 01  PH-PRICE-ENTRY.                                              
001900     05  PH-TIMESTAMP             PIC X(19).                      
002000     05  PH-COMMA                 PIC X(01).                      
002100     05  PH-PRICE                PIC 9(01)V9(06).                 
002200     05  FILLER                   PIC X(04).                      
