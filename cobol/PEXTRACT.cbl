000100******************************************************************
000200* IDENTIFICATION DIVISION.                                        
000300******************************************************************
000400 IDENTIFICATION DIVISION.                                         
000500 PROGRAM-ID.    PEXTRACT.                                         
000600 AUTHOR.        SANDEEP R PRAJAPATI.                              
000700 INSTALLATION.  INVENTURE GROWTH AND SECURITIES - MARKET WATCH.   
000800 DATE-WRITTEN.  11/01/1994.                                       
000900 DATE-COMPILED.                                                   
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
001100******************************************************************
001200* PEXTRACT - VENUE-P PRICE-HISTORY EXPORT                         
001300*                                                                 
001400* READS ALL PRICE-HISTORY ROWS FOR ONE MARKET, IN THE ORDER       
001500* SUPPLIED (ASSUMED ASCENDING TIMESTAMP), AND WRITES A TWO-COLUMN 
001600* "Timestamp,Price" REPORT FOR DOWNSTREAM SPREADSHEET PICKUP.  A  
001700* BLANK TIMESTAMP ON THE INPUT SIDE IS CARRIED THROUGH AS A BLANK 
001800* COLUMN RATHER THAN REJECTED.                                    
001900*-----------------------------------------------------------------
002000* CHANGE LOG                                                      
002100*-----------------------------------------------------------------
002200* 1994-11-01  SRP  ORIGINAL.                                      
002300* 1995-05-12  SRP  CR0210 BLANK TIMESTAMP PASSES THROUGH INSTEAD  
002400*                  OF BEING SKIPPED.                              
002500* 1999-01-22  SRP  Y2K REVIEW - TIMESTAMP ALREADY CCYY-MM-DD, NO  
002600*                  CHANGE REQUIRED.                               
002700* 2002-08-14  RKM  CR3650 ROW-EXPORTED COUNT ADDED TO END-OF-JOB  
002800*                  REPORT.                                        
002900* 2009-12-03  DMF  CR5420 ROW COUNT WIDENED TO 7 DIGITS.          
003000******************************************************************
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SPECIAL-NAMES.                                                   
003400     C01 IS TOP-OF-FORM                                           
003500     UPSI-0 ON  STATUS IS PEXTRACT-RERUN-SW                       
003600     UPSI-0 OFF STATUS IS PEXTRACT-NORMAL-SW                      
003700     CLASS DIGIT-CHARS IS '0' THRU '9'.                           
003800 INPUT-OUTPUT SECTION.                                            
003900 FILE-CONTROL.                                                    
004000     SELECT PRICE-IN-FILE  ASSIGN TO PRICEIN                      
004100            ACCESS IS SEQUENTIAL                                  
004200            FILE STATUS  IS WS-INFILE-STATUS.                     
004300     SELECT EXPORT-OUT-FILE ASSIGN TO EXPOUT                      
004400            ACCESS IS SEQUENTIAL                                  
004500            FILE STATUS  IS WS-OUTPUT-STATUS.                     
004600 DATA DIVISION.                                                   
004700 FILE SECTION.                                                    
004800*-----------------------------------------------------------------
004900* ONE TIMESTAMP,PRICE OBSERVATION PER LINE (PRICEREC.CPY LAYOUT). 
005000*-----------------------------------------------------------------
005100 FD  PRICE-IN-FILE RECORDING MODE F.                              
005200 01  PI-PRICE-LINE.                                               
005300     05  PI-RAW-TEXT              PIC X(150).                     
005400     05  FILLER                   PIC X(30).                      
005500 01  PI-PRICE-DEBUG REDEFINES PI-PRICE-LINE.                      
005600     05  PI-DEBUG-FIRST90         PIC X(90).                      
005700     05  PI-DEBUG-REST90          PIC X(90).                      
005800*-----------------------------------------------------------------
005900* TWO-COLUMN EXPORT REPORT - HEADER LINE, THEN ONE ROW PER PRICE. 
006000*-----------------------------------------------------------------
006100 FD  EXPORT-OUT-FILE RECORDING MODE F.                            
006200 01  XP-OUT-LINE.                                                 
006300     05  XP-OUT-TIMESTAMP         PIC X(19).                      
006400     05  XP-OUT-COMMA             PIC X.                          
006500     05  XP-OUT-PRICE             PIC 9(01)V9(06).                
006600     05  FILLER                   PIC X(05).                      
006700 WORKING-STORAGE SECTION.                                         
006800     COPY EXPREC.                                                 
006900*-----------------------------------------------------------------
007000* DEBUG REDEFINES OF THE EXPORT ROW - PER-FIELD VIEW FOR TRACING  
007100* A REJECTED ROW WITHOUT RE-COMPILING.                            
007200*-----------------------------------------------------------------
007300 01  XP-EXPORT-DEBUG REDEFINES XP-EXPORT-LINE.                    
007400     05  XP-DEBUG-TIMESTAMP       PIC X(19).                      
007500     05  XP-DEBUG-REST            PIC X(12).                      
007600*                                                                 
007700 01  SYSTEM-DATE-AND-TIME.                                        
007800     05  CURRENT-DATE.                                            
007900         10  CURRENT-YEAR         PIC 9(02).                      
008000         10  CURRENT-MONTH        PIC 9(02).                      
008100         10  CURRENT-DAY          PIC 9(02).                      
008200     05  CURRENT-TIME.                                            
008300         10  CURRENT-HOUR         PIC 9(02).                      
008400         10  CURRENT-MINUTE       PIC 9(02).                      
008500         10  CURRENT-SECOND       PIC 9(02).                      
008600         10  CURRENT-HNDSEC       PIC 9(02).                      
008700*                                                                 
008800 01  WS-FIELDS.                                                   
008900     05  WS-INFILE-STATUS         PIC X(02) VALUE SPACES.         
009000     05  WS-OUTPUT-STATUS         PIC X(02) VALUE SPACES.         
009100     05  FILLER                   PIC X(04).                      
009200*                                                                 
009300 01  SWITCHES.                                                    
009400     05  PRICE-EOF-SW             PIC X     VALUE 'N'.            
009500         88  PRICE-EOF                      VALUE 'Y'.            
009600     05  FILLER                   PIC X(04).                      
009700*                                                                 
009800 01  WS-DELIMS.                                                   
009900     05  WS-COMMA                 PIC X     VALUE ','.            
010000*-----------------------------------------------------------------
010100* TOKENS UNSTRUNG FROM THE RAW TIMESTAMP,PRICE LINE.              
010200*-----------------------------------------------------------------
010300 01  WK-PRICE-TOKENS.                                             
010400     05  WK-TOK-TIMESTAMP         PIC X(19).                      
010500     05  WK-TOK-PRICE             PIC X(10).                      
010600*                                                                 
010700* DEBUG VIEW OF THE UNSTRUNG TOKEN PAIR - LETS A MAINTAINER DUMP  
010800* THE RAW TIMESTAMP/PRICE SPLIT WHEN A ROW LOOKS SUSPICIOUS,      
010900* WITHOUT RE-COMPILING.  SAME HABIT AS PI-PRICE-DEBUG ABOVE.      
011000*-----------------------------------------------------------------
011100 01  WK-PRICE-TOKENS-DEBUG REDEFINES WK-PRICE-TOKENS.             
011200     05  WK-TOK-FIRST15           PIC X(15).                      
011300     05  WK-TOK-REST14            PIC X(14).                      
011400*                                                                 
011500 01  WK-COUNTERS.                                                 
011600     05  WS-ROWS-READ             PIC 9(07) COMP VALUE ZERO.      
011700     05  WS-ROWS-EXPORTED         PIC 9(07) COMP VALUE ZERO.      
011800     05  FILLER                   PIC X(04).                      
011900*                                                                 
012000 PROCEDURE DIVISION.                                              
012100******************************************************************
012200 000-MAIN.                                                        
012300     ACCEPT CURRENT-DATE FROM DATE.                               
012400     ACCEPT CURRENT-TIME FROM TIME.                               
012500     DISPLAY '************PRICE-HISTORY EXPORT**************'.    
012600     PERFORM 100-OPEN-FILES THRU 100-EX                           
012700     PERFORM 800-INIT-REPORT THRU 800-EX                          
012800     PERFORM 110-READ-INPUT-FILE THRU 110-EX                      
012900     PERFORM 200-PROCESS-ONE-ROW THRU 200-EX UNTIL PRICE-EOF      
013000     PERFORM 400-CLOSE-FILES THRU 400-EX                          
013100     DISPLAY 'Exported ' WS-ROWS-EXPORTED ' rows'.                
013200     STOP RUN.                                                    
013300 000-EX.                                                          
013400     EXIT.                                                        
013500******************************************************************
013600 100-OPEN-FILES.                                                  
013700     OPEN INPUT  PRICE-IN-FILE                                    
013800     OPEN OUTPUT EXPORT-OUT-FILE.                                 
013900 100-EX.                                                          
014000     EXIT.                                                        
014100******************************************************************
014200 110-READ-INPUT-FILE.                                             
014300     READ PRICE-IN-FILE                                           
014400         AT END                                                   
014500             MOVE 'Y' TO PRICE-EOF-SW                             
014600     END-READ.                                                    
014700 110-EX.                                                          
014800     EXIT.                                                        
014900******************************************************************
015000* 200 - UNSTRING ONE ROW, REFORMAT, WRITE THE EXPORT LINE.        
015100******************************************************************
015200 200-PROCESS-ONE-ROW.                                             
015300     ADD 1 TO WS-ROWS-READ                                        
015400     PERFORM 210-UNSTRING-PRICE-ROW THRU 210-EX                   
015500     PERFORM 200-FORMAT-TIMESTAMP THRU 200-FX                     
015600     PERFORM 300-WRITE-OUTPUT-FILE THRU 300-EX                    
015700     PERFORM 110-READ-INPUT-FILE THRU 110-EX.                     
015800 200-EX.                                                          
015900     EXIT.                                                        
016000******************************************************************
016100 210-UNSTRING-PRICE-ROW.                                          
016200     MOVE SPACES TO XP-EXPORT-LINE                                
016300     UNSTRING PI-RAW-TEXT DELIMITED BY WS-COMMA                   
016400         INTO WK-TOK-TIMESTAMP WK-TOK-PRICE                       
016500     END-UNSTRING.                                                
016600 210-EX.                                                          
016700     EXIT.                                                        
016800******************************************************************
016900* 200-FORMAT-TIMESTAMP - BLANK TIMESTAMP PASSES THROUGH BLANK     
017000* (CR0210); THE UPSTREAM FEED ALREADY WRITES CCYY-MM-DD HH:MM:SS  
017100* SO NO FURTHER EDITING IS NEEDED HERE.                           
017200******************************************************************
017300 200-FORMAT-TIMESTAMP.                                            
017400     IF WK-TOK-TIMESTAMP = SPACES                                 
017500         MOVE SPACES TO XP-TIMESTAMP                              
017600     ELSE                                                         
017700         MOVE WK-TOK-TIMESTAMP TO XP-TIMESTAMP                    
017800     END-IF                                                       
017900     IF WK-TOK-PRICE NOT = SPACES                                 
018000         MOVE WK-TOK-PRICE(1:7) TO XP-PRICE                       
018100     ELSE                                                         
018200         MOVE ZERO TO XP-PRICE                                    
018300     END-IF.                                                      
018400 200-FX.                                                          
018500     EXIT.                                                        
018600******************************************************************
018700 300-WRITE-OUTPUT-FILE.                                           
018800     MOVE XP-TIMESTAMP TO XP-OUT-TIMESTAMP                        
018900     MOVE ','          TO XP-OUT-COMMA                            
019000     MOVE XP-PRICE     TO XP-OUT-PRICE                            
019100     WRITE XP-OUT-LINE                                            
019200     ADD 1 TO WS-ROWS-EXPORTED.                                   
019300 300-EX.                                                          
019400     EXIT.                                                        
019500******************************************************************
019600 400-CLOSE-FILES.                                                 
019700     CLOSE PRICE-IN-FILE                                          
019800     CLOSE EXPORT-OUT-FILE.                                       
019900 400-EX.                                                          
020000     EXIT.                                                        
020100******************************************************************
020200* 800 - HEADER LINE AND RUN BANNER.                               
020300******************************************************************
020400 800-INIT-REPORT.                                                 
020500     DISPLAY 'PEXTRACT STARTED DATE = ' CURRENT-MONTH '/'         
020600             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'          
020700     DISPLAY '             TIME = ' CURRENT-HOUR ':'              
020800             CURRENT-MINUTE ':' CURRENT-SECOND                    
020900     MOVE SPACES TO XP-OUT-LINE                                   
021000     MOVE 'Timestamp,Price' TO XP-OUT-LINE                        
021100     WRITE XP-OUT-LINE.                                           
021200 800-EX.                                                          
021300     EXIT.                                                        
021400******************************************************************
021500 END PROGRAM PEXTRACT.                                            
